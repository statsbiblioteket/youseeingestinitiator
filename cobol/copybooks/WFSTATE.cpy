000100******************************************************************
000200* COPY        : WFSTATE                                          *
000300* APLICACION  : INGESTA YOUSEE                                   *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO PLANO WFESTAD (WORKFLOW-      *
000500*             : STATE). GUARDA EL ULTIMO ESTADO CONOCIDO DEL     *
000600*             : FLUJO DE TRABAJO PARA UN ARCHIVO SB.  SOLO       *
000700*             : EXISTE, COMO MAXIMO, UN "ULTIMO ESTADO" POR      *
000800*             : IDENTIFICADOR DE ARCHIVO.                        *
001000*             : NOTA DE CAMBIO 21/03/2009 (E.R.): LA HOJA DE     *
001100*             : ESPECIFICACION RECIBIDA DE SISTEMAS MARCA 218    *
001200*             : POSICIONES PARA ESTE REGISTRO; SUMANDO LOS       *
001300*             : CAMPOS TAL COMO FUERON ENTREGADOS (120+60+30+14) *
001400*             : DA 224.  SE RESPETA EL ANCHO DE CADA CAMPO       *
001500*             : INDIVIDUAL (SON LOS QUE EL PROGRAMA DE CARGA     *
001600*             : REALMENTE LEE) Y SE DEJA CONSTANCIA AQUI; NO SE  *
001700*             : FUERZA UNA SUPERPOSICION ARTIFICIAL DE CAMPOS    *
001800*             : PARA CUADRAR LA CIFRA DE LA HOJA.                *
001900* PROGRAMADOR : E. RAMIREZ                                       *
002000* FECHA       : 14/02/1989                                       *
002100******************************************************************
002200 01  REG-WFESTAD.
002300     05  WFS-SB-FILE-ID              PIC X(120).
002400     05  WFS-COMPONENT-NAME          PIC X(060).
002500     05  WFS-STATE-NAME              PIC X(030).
002600     05  WFS-STATE-DATE              PIC 9(014).
002700     05  FILLER                      PIC X(002).
