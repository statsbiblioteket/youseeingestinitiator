000100******************************************************************
000200* COPY        : MFPARAM                                          *
000300* APLICACION  : INGESTA YOUSEE                                   *
000400* DESCRIPCION : LAYOUT DE TRABAJO MFPARAM (MEDIA-FILE-INGEST-    *
000500*             : PARAMETERS). UN RENGLON POR CADA ARCHIVO QUE     *
000600*             : DEBE SOLICITARSE A LA BODEGA DE YOUSEE. SE USA   *
000700*             : COMO REGISTRO SD DEL ARCHIVO DE TRABAJO DEL      *
000800*             : ORDENAMIENTO (080-ORDENA-TABLA-MFP) EN SBIY1D01. *
001000* PROGRAMADOR : E. RAMIREZ                                       *
001100* FECHA       : 14/02/1989                                       *
001200******************************************************************
001300 01  REG-MFPARAM.
001400     05  MFP-SB-FILE-ID              PIC X(120).
001500     05  MFP-YOUSEE-FILENAME         PIC X(060).
001600     05  MFP-SB-CHANNEL-ID           PIC X(020).
001700     05  MFP-YOUSEE-CHANNEL-ID       PIC X(020).
001800     05  MFP-START-TIME              PIC 9(014).
001900     05  MFP-END-TIME                PIC 9(014).
002000     05  FILLER                      PIC X(002).
