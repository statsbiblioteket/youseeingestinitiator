000100******************************************************************
000200* COPY        : YCMMAP                                           *
000300* APLICACION  : INGESTA YOUSEE                                   *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO PLANO YCMAPEO (YOUSEE-        *
000500*             : CHANNEL-MAPPING). RELACIONA UN CANAL SB CON SU   *
000600*             : IDENTIFICADOR EN YOUSEE, VIGENTE A PARTIR DE LA  *
000700*             : FECHA EFECTIVA.                                  *
000800*             : LONGITUD DE REGISTRO: 48 POSICIONES DE DATO MAS  *
000900*             : RELLENO DE RESERVA.                              *
001000* PROGRAMADOR : E. RAMIREZ                                       *
001100* FECHA       : 14/02/1989                                       *
001200******************************************************************
001300 01  REG-YCMAPEO.
001400     05  YCM-SB-CHANNEL-ID           PIC X(20).
001500     05  YCM-EFFECTIVE-DATE          PIC 9(08).
001600     05  YCM-YOUSEE-CHANNEL-ID       PIC X(20).
001700*    -------------------------------------------------------
001800*    RELLENO DE RESERVA (LOS 48 ANTERIORES SON EL DATO).
001900*    -------------------------------------------------------
002000     05  FILLER                      PIC X(02).
