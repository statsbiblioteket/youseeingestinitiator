000100******************************************************************
000200* COPY        : CHANARCH                                         *
000300* APLICACION  : INGESTA YOUSEE                                   *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO PLANO CHANARQ (CHANNEL-       *
000500*             : ARCHIVE-REQUEST). CADA REGISTRO DESCRIBE UNA     *
000600*             : VENTANA DE GRABACION RECURRENTE PARA UN CANAL    *
000700*             : SB (DIA DE LA SEMANA + RANGO DE HORA).           *
000800*             : LONGITUD DE REGISTRO: 71 POSICIONES.             *
000900* PROGRAMADOR : E. RAMIREZ                                       *
001000* FECHA       : 14/02/1989                                       *
001100******************************************************************
001200 01  REG-CHANARQ.
001300     05  CAR-ID                      PIC 9(09).
001400     05  CAR-SB-CHANNEL-ID           PIC X(20).
001500     05  CAR-WEEKDAY-CODE            PIC X(02).
001600         88  CAR-DIA-TODOS                   VALUE "DA".
001700         88  CAR-DIA-LUNES                   VALUE "MO".
001800         88  CAR-DIA-MARTES                  VALUE "TU".
001900         88  CAR-DIA-MIERCOLES               VALUE "WE".
002000         88  CAR-DIA-JUEVES                  VALUE "TH".
002100         88  CAR-DIA-VIERNES                 VALUE "FR".
002200         88  CAR-DIA-SABADO                  VALUE "SA".
002300         88  CAR-DIA-DOMINGO                 VALUE "SU".
002400         88  CAR-DIA-LUN-A-JUE               VALUE "MT".
002500         88  CAR-DIA-LUN-A-VIE               VALUE "MF".
002600*        SABADO-Y-DOMINGO SE ABREVIA "WN" (2 POSICIONES).
002710         88  CAR-DIA-FIN-DE-SEMANA           VALUE "WN".
002800     05  CAR-FROM-TIME               PIC 9(04).
002900     05  CAR-TO-TIME                 PIC 9(04).
003000     05  CAR-FROM-DATE               PIC 9(08).
003100     05  CAR-TO-DATE                 PIC 9(08).
003200*    -------------------------------------------------------
003300*    RELLENO AL ANCHO FIJO DE REGISTRO (71 POSICIONES).
003400*    CAMPOS ANTERIORES SUMAN 55, FALTAN 16.
003500*    -------------------------------------------------------
003600     05  FILLER                      PIC X(16).
