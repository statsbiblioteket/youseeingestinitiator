000100*****************************************************************
000110* FECHA       : 14/02/1989                                      *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                      *
000130* APLICACION  : INGESTA YOUSEE                                  *
000140* PROGRAMA    : SBIY1D01                                        *
000150* TIPO        : BATCH                                           *
000160* DESCRIPCION : ARMA LA LISTA DIARIA DE ARCHIVOS DE GRABACION   *
000170*             : QUE DEBEN SOLICITARSE A YOUSEE PARA LOS CANALES *
000180*             : DE LA BIBLIOTECA (ESTATSBIBLIOTEKET). TOMA LAS  *
000190*             : ORDENES DE ARCHIVO VIGENTES (CHANARQ), LAS      *
000200*             : EXPANDE POR DIA/HORA, LES ASIGNA EL CANAL       *
000210*             : YOUSEE (YCMAPEO) Y DESCARTA LAS QUE EL FLUJO DE *
000220*             : TRABAJO (WFESTAD) YA HAYA TERMINADO. EL         *
000230*             : RESULTADO SE ESCRIBE COMO UN DOCUMENTO JSON     *
000240*             : (TRABJSN) PARA EL PROCESO DE DESCARGA.          *
000250* ARCHIVOS    : CHANARQ=C,YCMAPEO=C,WFESTAD=C,TRABJSN=A         *
000260* ACCION (ES) : A=ACTUALIZA, R=REPORTE, C=CONSULTAR, K=ARCHIVO  *
000270* PROGRAMA(S) : NO APLICA                                       *
000280* CANAL       : BATCH NOCTURNO                                  *
000290* INSTALADO   : 14/02/1989                                      *
000300* BPM/RATIONAL: 231940                                          *
000310* NOMBRE      : SBIY1D01 - INICIADOR DE INGESTA DE MEDIOS YOUSEE*
000320*****************************************************************
000330 IDENTIFICATION DIVISION.
000340 PROGRAM-ID. SBIY1D01.
000350 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
000360 INSTALLATION. ESTATSBIBLIOTEKET - SISTEMAS BATCH.
000370 DATE-WRITTEN. 14/02/1989.
000380 DATE-COMPILED.
000390 SECURITY. USO INTERNO - BATCH NOCTURNO, SOLO PERSONAL AUTORIZADO.
000400
000410*****************************************************************
000420* BITACORA DE CAMBIOS                                           *
000430*****************************************************************
000440* 14/02/1989 EDRD TKT-231940 VERSION INICIAL DEL PROGRAMA.      *
000450*           SE ARMA EL ESQUELETO SOBRE EL PATRON DE MIGRACFS    *
000460*           (CARGA COMPLETA DE MAESTROS, TABLAS EN MEMORIA,     *
000470*           ESTADISTICAS DE CIERRE); SOLICITADO POR LA          *
000480*           BIBLIOTECA PARA AUTOMATIZAR LA SOLICITUD DIARIA DE  *
000490*           ARCHIVOS DE GRABACION A YOUSEE, QUE HASTA AHORA SE  *
000500*           ARMABA A MANO.                                      *
000510* 14/02/1989 EDRD TKT-231940 CARGA DE CHANARQ/YCMAPEO/WFESTAD.  *
000520*           LAS TRES TABLAS SE CARGAN COMPLETAS EN MEMORIA      *
000530*           PORQUE NINGUNA DE LAS TRES PASA DE UNOS POCOS       *
000540*           MILES DE FILAS; NO JUSTIFICA UN ARCHIVO INDEXADO.   *
000550* 02/03/1989 EDRD TKT-231940 EXPANSION POR DIA Y POR HORA.      *
000560* 09/03/1989 EDRD TKT-231940 CALCULO DE EPOCA PARA ID SB.       *
000570*           LA BODEGA DE YOUSEE EXIGE EL ID DE ARCHIVO EN       *
000580*           SEGUNDOS DESDE LA EPOCA UNIX; COMO EL TALLER NO     *
000590*           AUTORIZA FUNCIONES INTRINSECAS EN BATCH, SE ARMO    *
000600*           RUTINA PROPIA DE FECHAS (VER 025/026/027).          *
000610* 16/03/1989 EDRD TKT-231940 REGLA DE DEDUP POR ESTADO DE FLUJO.*
000620* 23/03/1989 EDRD TKT-232011 EMISION DEL JSON DE SALIDA.        *
000630* 30/03/1989 JPCM TKT-232011 PRUEBAS DE PARALELO CON BODEGA.    *
000640*           CORRIDA EN PARALELO CONTRA EL PROCESO MANUAL UNA    *
000650*           SEMANA COMPLETA; SIN DIFERENCIAS EN LA LISTA DE     *
000660*           ARCHIVOS SOLICITADOS.                               *
000670* 06/04/1989 JPCM TKT-232077 CORRIGE REDONDEO EN EDAD EN HORAS. *
000680*           LA DIVISION ENTERA TRUNCABA LA EDAD EN HORAS HACIA  *
000690*           ABAJO; SE AGREGA ROUNDED EN 093 PARA QUE COINCIDA   *
000700*           CON EL CRITERIO DE LA BODEGA (REDONDEO NORMAL).     *
000710* 20/04/1989 EDRD TKT-232077 PASE A PRODUCCION.                 *
000720* 11/05/1989 LMVQ TKT-233410 AJUSTE TABLA WFESTAD A 5000 FILAS. *
000730*           EL VOLUMEN DE ESTADOS CRECIO MAS RAPIDO DE LO       *
000740*           PREVISTO EN EL PRIMER TRIMESTRE DE OPERACION.       *
000750* 02/07/1989 LMVQ TKT-234102 VALIDA CODIGO DE DIA NO RECONOCIDO.*
000760*           UNA SOLICITUD CON CODIGO DE DIA MAL DIGITADO PASABA *
000770*           DESAPERCIBIDA (NINGUN DIA SE MARCABA ACTIVO); AHORA *
000780*           EL PROGRAMA ABORTA Y AVISA (VER 065-ERROR-DIA-SEMANA)*
000790*           PARA QUE SE CORRIJA LA SOLICITUD, NO PARA QUE PASE  *
000800*           DESAPERCIBIDA SILENCIOSAMENTE.                      *
000810* 19/10/1989 EDRD TKT-235980 AMPLIA TABLA CHANARQ A 2000 FILAS. *
000820* 08/02/1990 JPCM TKT-238115 CORRIGE CRUCE DE MEDIANOCHE EN FIN.*
000830*           UNA SOLICITUD QUE TERMINA A LAS 23:XX GENERABA UN   *
000840*           TIMESTAMP DE FIN CON FECHA DEL MISMO DIA Y HORA 24, *
000850*           QUE NO ES UNA HORA VALIDA; AHORA SE AVANZA AL DIA   *
000860*           SIGUIENTE CON HORA 00 (VER 070-CONSTRUYE-TIMESTAMPS)*
000870* 14/06/1990 LMVQ TKT-240233 ORDENA MFPARAM ANTES DE EMITIR.    *
000880*           LA BODEGA PIDIO QUE LA LISTA DE ARCHIVOS LLEGUE     *
000890*           ORDENADA POR NOMBRE YOUSEE PARA FACILITAR SU        *
000900*           PROPIA CONCILIACION DE DESCARGAS.                  *
000910* 30/11/1990 EDRD TKT-242009 ESTADISTICAS DE CIERRE DE CORRIDA. *
000920*           SE AGREGA EL BLOQUE DE DISPLAY DE 095-ESTADISTICAS  *
000930*           A PETICION DE OPERACION, PARA QUE EL LOG DE CORRIDA *
000940*           QUEDE CON UN RESUMEN LEGIBLE SIN TENER QUE CONTAR   *
000950*           REGISTROS EN LOS ARCHIVOS DE SALIDA.                *
000960* 03/01/1998 HHGR TKT-198734 REVISION DE CENTURIA (AMPLIACION   *
000970*           PREVENTIVA DEL SIGLO) SOBRE RUTINA DE FECHAS.       *
000980*           SE VERIFICO QUE LA ARITMETICA DE ERAS DE 400 ANIOS  *
000990*           DE 025/026 NO DEPENDE DE PIC 9(02) DE ANIO NI DE    *
001000*           VENTANAS DE CENTURIA: TRABAJA CON WKS-H-ANIO A      *
001010*           CUATRO DIGITOS DESDE SU ORIGEN, ASI QUE NO HUBO     *
001020*           CAMBIO DE CODIGO, SOLO CONSTANCIA DE REVISION.      *
001030* 17/08/2011 EDRD TKT-243500 AJUSTA LARGO DE NOMBRE YOUSEE.     *
001040*           UN CANAL CON NOMBRE LARGO GENERABA UN NOMBRE DE     *
001050*           ARCHIVO YOUSEE TRUNCADO A LA MITAD; SE REVISO EL    *
001060*           ANCHO DE WKS-CAND-YOUSEE-FILENAME CONTRA EL PEOR    *
001070*           CASO DE CANAL + TIMESTAMPS + SUFIJO.                *
001080* 25/01/2012 JPCM TKT-244612 VALIDA MAPEO YCM NO ENCONTRADO.    *
001090*           UN CANAL SB SIN MAPEO VIGENTE PROVOCABA UN CANAL    *
001100*           YOUSEE EN BLANCO EN EL JSON; AHORA SE ABORTA LA     *
001110*           CORRIDA (VER 069-ERROR-SIN-MAPEO) PARA QUE SISTEMAS *
001120*           REVISE EL MAPEO ANTES DE QUE LA BODEGA RECIBA UN    *
001130*           NOMBRE INCOMPLETO.                                  *
001140* 12/09/2013 LMVQ TKT-248903 AGREGA CONTADOR DE EMITIDOS.       *
001150*           NECESARIO PARA LA COMA DE SEPARACION ENTRE OBJETOS  *
001160*           DEL ARREGLO JSON "DOWNLOADS": LA COMA SOLO SE       *
001170*           ESCRIBE A PARTIR DEL SEGUNDO OBJETO EMITIDO.        *
001180* 03/02/2014 EDRD TKT-249711 REVISA CASO DE ARREGLO VACIO.      *
001190*           SI NINGUN CANDIDATO PASA EL FILTRO DE ESTADO, EL    *
001200*           JSON DEBE QUEDAR CON "DOWNLOADS":[] Y SIN LLAVE DE  *
001210*           OBJETO SUELTA; SE CONFIRMA QUE 090-FILTRA-E-EMITE   *
001220*           YA CUBRIA EL CASO (LA LLAVE DE CIERRE SOLO SE        *
001230*           ESCRIBE SI WKS-CONTADOR-EMITIDOS > ZERO).           *
001240* 04/03/2015 EDRD TKT-252044 REVISION GENERAL PARA AUDITORIA.   *
001250*           AUDITORIA INTERNA DE SISTEMAS BATCH; SIN HALLAZGOS  *
001260*           SOBRE ESTE PROGRAMA MAS ALLA DE RECOMENDAR DEJAR    *
001270*           CONSTANCIA MAS DETALLADA DE LAS REGLAS DE NEGOCIO   *
001280*           EN LOS COMENTARIOS (VER ENTRADAS SIGUIENTES).       *
001290* 19/09/2016 LMVQ TKT-255071 CAMBIA ORDENAMIENTO DE MFPARAM A   *
001300*           SORT DE ARCHIVO DE TRABAJO (WORKFILE), IGUAL QUE     *
001310*           LOS DEMAS PROGRAMAS DEL TALLER; AGREGA COPY MFPARAM  *
001320*           AL REGISTRO DE ORDENAMIENTO. EL SORT EN MEMORIA QUE  *
001330*           TRAIA EL PROGRAMA DESDE LA VERSION INICIAL NO ES EL  *
001340*           IDIOMA DEL TALLER Y SE RETIRA.                       *
001350* 14/04/2017 JPCM TKT-257330 ACLARA REGLA DE REINTENTO PENDIENTE.*
001360*           SE DEJA CONSTANCIA EN 093-CALCULA-EDAD-HORAS DE QUE  *
001370*           LA EDAD EN HORAS SE CALCULA PERO AUN NO SE USA PARA  *
001380*           REINTENTAR UNA INGESTA "COMPLETED": LA REGLA DE      *
001390*           NEGOCIO VIGENTE NO LO PIDE TODAVIA (TKT-232077       *
001400*           QUEDA ABIERTO PARA CUANDO SE DEFINA EL UMBRAL).      *
001410* 22/11/2019 LMVQ TKT-261840 REVISA PARRAFO SPECIAL-NAMES.       *
001420*           AUDITORIA DE ESTANDARES DE PROGRAMACION DEL TALLER:  *
001430*           SE DEJA CONSTANCIA DE QUE EL UPSI-0 Y EL C01 IS      *
001440*           TOP-OF-FORM DE SPECIAL-NAMES SIGUEN SIN USARSE EN    *
001450*           PROCEDURE DIVISION (NO HAY IMPRESORA DE BARRAS NI    *
001460*           SWITCH DE CONSOLA EN ESTE PROCESO); SE CONSERVA EL   *
001470*           PARRAFO TAL CUAL, POR ESTANDAR DE ENCABEZADO DEL     *
001480*           TALLER, SIN CAMBIO DE CODIGO.                        *
001490* 08/05/2020 HHGR TKT-263115 CONSULTA SOBRE TRABAJO REMOTO.      *
001500*           DURANTE LA CONTINGENCIA SANITARIA SE CONFIRMO CON    *
001510*           OPERACION QUE LA CORRIDA NOCTURNA SIGUE DISPARANDOSE *
001520*           DESDE EL PLANIFICADOR DE LOTES SIN INTERVENCION      *
001530*           MANUAL; NO SE REQUIRIO CAMBIO DE CODIGO.             *
001540* 14/09/2021 JPCM TKT-264902 DOCUMENTA LIMITE DE TABLA CAR.      *
001550*           LA TABLA WKS-TABLA-CAR-DATOS (2000 FILAS) SE REVISO  *
001560*           CONTRA EL VOLUMEN ACTUAL DE CHANARQ (UNAS 400 FILAS  *
001570*           VIGENTES); SE DEJA CONSTANCIA DE QUE HAY HOLGURA     *
001580*           PARA VARIOS ANIOS DE CRECIMIENTO SIN AMPLIAR OCCURS. *
001590* 03/02/2023 LMVQ TKT-267230 VERIFICA FORMATO DEL JSON DE SALIDA.*
001600*           SE COMPARO BYTE A BYTE LA SALIDA DE 090/094 CONTRA EL*
001610*           ESQUEMA PUBLICADO POR LA BODEGA DE YOUSEE (SANGRIAS, *
001620*           COMILLAS, COMA FINAL); SIN DIFERENCIAS, SIN CAMBIO   *
001630*           DE CODIGO.                                           *
001640* 19/06/2024 EDRD TKT-269544 REVISION DE INVENTARIO DE PROGRAMAS.*
001650*           INVENTARIO ANUAL DE SISTEMAS BATCH: SE CONFIRMA QUE  *
001660*           SBIY1D01 SIGUE ACTIVO EN EL PLANIFICADOR NOCTURNO,   *
001670*           SIN DEPENDENCIAS NUEVAS DESDE EL ULTIMO LEVANTAMIENTO*
001680*           DE BPM/RATIONAL 231940.                              *
001690*****************************************************************
001700*                                                                *
001710* NOTAS PENDIENTES (NO SON CAMBIO DE CODIGO):                   *
001720*  - LA REGLA DE REINTENTO DE WKS-HORAS-DURACION-ESP (TKT-232077,*
001730*    VER 093 Y TKT-257330) SIGUE SIN UMBRAL DEFINIDO POR EL      *
001740*    AREA DE NEGOCIO; NO TOCAR ESE CAMPO SIN CONFIRMAR CON ELLOS.*
001750*  - LA CAPACIDAD DE LAS TABLAS EN MEMORIA (CAR 2000, YCM 2000,  *
001760*    WFS/MFP 5000) SE REVISA EN CADA AUDITORIA ANUAL CONTRA EL   *
001770*    VOLUMEN REAL DE LOS ARCHIVOS DE ENTRADA (VER TKT-264902).   *
001780*                                                                *
001790*****************************************************************
001800 ENVIRONMENT DIVISION.
001810 CONFIGURATION SECTION.
001820 SOURCE-COMPUTER. IBM-370.
001830 OBJECT-COMPUTER. IBM-370.
001840 SPECIAL-NAMES.
001850     C01 IS TOP-OF-FORM
001860     UPSI-0 IS WKS-SW-DEPURACION ON STATUS IS WKS-DEPURA-ON
001870                                 OFF STATUS IS WKS-DEPURA-OFF.
001880 INPUT-OUTPUT SECTION.
001890 FILE-CONTROL.
001900*    SOLICITUDES DE ARCHIVO VIGENTES, EXTRACTO DIARIO DEL
001910*    PLANIFICADOR DE CANALES (ENTRADA, SECUENCIAL).
001920     SELECT CHANARQ  ASSIGN TO CHANARQ
001930         ORGANIZATION IS LINE SEQUENTIAL
001940         FILE STATUS  IS FS-CHANARQ.
001950*    MAPEO DE CANAL SB A CANAL YOUSEE, CON HISTORIA DE CAMBIOS DE
001960*    NOMBRE POR FECHA EFECTIVA (ENTRADA, SECUENCIAL).
001970     SELECT YCMAPEO  ASSIGN TO YCMAPEO
001980         ORGANIZATION IS LINE SEQUENTIAL
001990         FILE STATUS  IS FS-YCMAPEO.
002000*    ULTIMO ESTADO CONOCIDO DE CADA FLUJO DE INGESTA, PUBLICADO
002010*    POR EL AREA DE FLUJOS (ENTRADA, SECUENCIAL).
002020     SELECT WFESTAD  ASSIGN TO WFESTAD
002030         ORGANIZATION IS LINE SEQUENTIAL
002040         FILE STATUS  IS FS-WFESTAD.
002050*    DOCUMENTO JSON DE SALIDA QUE CONSUME LA BODEGA DE YOUSEE
002060*    (SALIDA, SECUENCIAL, LONGITUD VARIABLE).
002070     SELECT TRABJSN  ASSIGN TO TRABJSN
002080         ORGANIZATION IS LINE SEQUENTIAL
002090         FILE STATUS  IS FS-TRABJSN.
002100*    ARCHIVO DE TRABAJO DEL SORT DE 080-ORDENA-TABLA-MFP; NO SE
002110*    ABRE/CIERRA A MANO COMO LOS DEMAS, EL VERBO SORT LO MANEJA.
002120     SELECT WORKFILE ASSIGN TO SORTWK1.
002130 DATA DIVISION.
002140 FILE SECTION.
002150*----------------------------------------------------------------
002160* ARCHIVO 01 - SOLICITUDES DE ARCHIVO VIGENTES (71 POSICIONES)
002170*----------------------------------------------------------------
002180 FD  CHANARQ
002190     RECORDING MODE IS F
002200     LABEL RECORDS ARE STANDARD.
002210     COPY CHANARCH.
002220*----------------------------------------------------------------
002230* ARCHIVO 02 - MAPEO DE CANAL SB A CANAL YOUSEE (48 POSICIONES)
002240*----------------------------------------------------------------
002250 FD  YCMAPEO
002260     RECORDING MODE IS F
002270     LABEL RECORDS ARE STANDARD.
002280     COPY YCMMAP.
002290*----------------------------------------------------------------
002300* ARCHIVO 03 - ULTIMO ESTADO DE FLUJO POR ARCHIVO SB
002310*----------------------------------------------------------------
002320 FD  WFESTAD
002330     RECORDING MODE IS F
002340     LABEL RECORDS ARE STANDARD.
002350     COPY WFSTATE.
002360*----------------------------------------------------------------
002370* ARCHIVO 04 - DOCUMENTO JSON DE SALIDA (LARGO VARIABLE)
002380*----------------------------------------------------------------
002390 FD  TRABJSN
002400     RECORDING MODE IS V
002410     LABEL RECORDS ARE STANDARD.
002420 01  REG-TRABJSN                     PIC X(200).
002430*----------------------------------------------------------------
002440* ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO DE MFPARAM POR NOMBRE
002450* YOUSEE (080-ORDENA-TABLA-MFP). EL REGISTRO ES EL MISMO LAYOUT
002460* DE MFPARAM.
002470*----------------------------------------------------------------
002480 SD  WORKFILE.
002490     COPY MFPARAM.
002500 WORKING-STORAGE SECTION.
002510*----------------------------------------------------------------
002520* CAMPOS 77 DE USO GENERAL (FUERA DE GRUPO, COMO EN LOS DEMAS
002530* PROGRAMAS DEL TALLER).
002540*----------------------------------------------------------------
002550 77  WKS-VERSION-RUTINA          PIC X(05) VALUE "V3R04".
002560 77  WKS-TOTAL-FILAS-SORT        PIC 9(05) COMP VALUE ZEROS.
002570 77  WKS-FIN-ORDENA              PIC 9(01) COMP VALUE ZERO.
002580     88  WKS-HAY-FIN-ORDENA              VALUE 1.
002590*----------------------------------------------------------------
002600* CAMPOS DE CONTROL GENERAL DEL PROGRAMA
002610*----------------------------------------------------------------
002620 01  WKS-CAMPOS-DE-TRABAJO.
002630*        NOMBRE DEL PROGRAMA, PARA ENCABEZADOS DE DISPLAY Y BITACORA.
002640     05  WKS-PROGRAMA                PIC X(08) VALUE "SBIY1D01".
002650*        TOTALES DE FILAS CARGADAS EN CADA TABLA (TAMBIEN SIRVEN COMO
002660*        EL "DEPENDING ON" DE SU OCCURS, VER WKS-TABLA-xxx-DATOS).
002670     05  WKS-CAR-TOTAL               PIC 9(05) COMP VALUE ZEROS.
002680     05  WKS-YCM-TOTAL               PIC 9(05) COMP VALUE ZEROS.
002690     05  WKS-WFS-TOTAL               PIC 9(05) COMP VALUE ZEROS.
002700     05  WKS-MFP-TOTAL               PIC 9(05) COMP VALUE ZEROS.
002710*        SUBINDICES DE RECORRIDO LINEAL DE CADA TABLA (NO SE USAN LOS
002720*        INDEXED BY DE LAS TABLAS PORQUE LOS RECORRIDOS DE ESTE
002730*        PROGRAMA COMPARAN CONTRA OTRA FILA DE OTRA TABLA, NO BUSCAN
002740*        POR LLAVE UNICA: EL ESTILO DEL TALLER EN ESE CASO ES 9(05)
002750*        COMP ORDINARIO, COMO EN MIGRACFS).
002760     05  WKS-I-CAR                   PIC 9(05) COMP VALUE ZEROS.
002770     05  WKS-I-YCM                   PIC 9(05) COMP VALUE ZEROS.
002780     05  WKS-I-WFS                   PIC 9(05) COMP VALUE ZEROS.
002790     05  WKS-I-MFP                   PIC 9(05) COMP VALUE ZEROS.
002800*        SEGUNDO SUBINDICE SOBRE LA TABLA MFP, USADO SOLO POR LA
002810*        BUSQUEDA DE DUPLICADOS (0741-BUSCA-DUPLICADO-MFP) MIENTRAS
002820*        WKS-I-MFP SIGUE APUNTANDO AL CANDIDATO QUE SE ESTA INSERTANDO.
002830     05  WKS-J-MFP                   PIC 9(05) COMP VALUE ZEROS.
002840     05  WKS-CONTADOR-EMITIDOS       PIC 9(05) COMP VALUE ZEROS.
002850*        BANDERAS DE UN SOLO CAMPO 9(01) CON SU PROPIO 88, AL ESTILO
002860*        DE FLAG QUE USA ESTE TALLER EN SUS PROGRAMAS DE CARGA.
002870     05  WKS-DIA-ACTIVO              PIC 9(01) VALUE ZERO.
002880         88  WKS-DIA-ES-ACTIVO               VALUE 1.
002890     05  WKS-CANDIDATO-DUPLICADO     PIC 9(01) VALUE ZERO.
002900         88  WKS-ES-DUPLICADO                VALUE 1.
002910     05  WKS-YCM-ENCONTRADO          PIC 9(01) VALUE ZERO.
002920         88  WKS-YCM-SI-ENCONTRADO           VALUE 1.
002930     05  WKS-INICIAR-INGESTA         PIC 9(01) VALUE ZERO.
002940         88  WKS-SI-INICIAR                  VALUE 1.
002950*        MASCARA DE EDICION PARA LOS CONTADORES DEL BLOQUE DE
002960*        ESTADISTICAS (095-ESTADISTICAS); NO SE USA PARA NADA MAS.
002970     05  WKS-MASK                    PIC Z,ZZZ,ZZZ,ZZ9.
002980     05  FILLER                      PIC X(10).
002990*----------------------------------------------------------------
003000* FECHAS DE LA CORRIDA
003010*----------------------------------------------------------------
003020 01  WKS-FECHAS-TRABAJO.
003030     05  WKS-FECHA-INGESTA           PIC 9(08) VALUE ZEROS.
003040     05  WKS-FECHA-DESDE             PIC 9(08) VALUE ZEROS.
003050     05  WKS-FECHA-HASTA             PIC 9(08) VALUE ZEROS.
003060     05  WKS-FECHA-DIA-ACTUAL        PIC 9(08) VALUE ZEROS.
003070     05  WKS-DOW                     PIC 9(01) COMP VALUE ZERO.
003080     05  FILLER                      PIC X(08).
003090 01  WKS-FECHA-DIA-ACTUAL-R REDEFINES WKS-FECHAS-TRABAJO.
003100     05  FILLER                      PIC X(24).
003110     05  WKS-FDA-ANIO                PIC 9(04).
003120     05  WKS-FDA-MES                 PIC 9(02).
003130     05  WKS-FDA-DIA                 PIC 9(02).
003140     05  FILLER                      PIC X(09).
003150 01  WKS-HHMM-TRABAJO.
003160     05  WKS-HHMM-VAL                PIC 9(04) VALUE ZEROS.
003170     05  FILLER                      PIC X(04).
003180 01  WKS-HHMM-R REDEFINES WKS-HHMM-TRABAJO.
003190     05  WKS-HHMM-HH                 PIC 9(02).
003200     05  WKS-HHMM-MM                 PIC 9(02).
003210     05  FILLER                      PIC X(04).
003220 01  WKS-HORAS-TRABAJO.
003230     05  WKS-HORA-DESDE              PIC 9(02) COMP VALUE ZERO.
003240     05  WKS-HORA-HASTA              PIC 9(02) COMP VALUE ZERO.
003250     05  WKS-HORA-ACTUAL             PIC 9(02) COMP VALUE ZERO.
003260     05  FILLER                      PIC X(06).
003270*----------------------------------------------------------------
003280* RUTINA DE FECHAS PROPIA DEL TALLER (SUSTITUYE FUNCIONES
003290* INTRINSECAS DE FECHA, QUE ESTE TALLER NO AUTORIZA EN BATCH).
003300* WKS-DIAS-ABS = DIAS TRANSCURRIDOS DESDE EL 01/03/0000, SEGUN
003310* EL METODO DE ERAS DE 400 ANIOS (DIVISION ENTERA POR TRUNCADO).
003320*----------------------------------------------------------------
003330 01  WKS-CONSTANTES-FECHA.
003340*        ANIO/MES/DIA DE ENTRADA A 025, Y SALIDA DE 026; SE REUTILIZAN
003350*        PARA CUALQUIER FECHA QUE HAYA QUE CONVERTIR (EVITA DECLARAR
003360*        UN JUEGO DE CAMPOS POR CADA LLAMADA A LA RUTINA DE FECHAS).
003370     05  WKS-H-ANIO                  PIC S9(09) COMP VALUE ZERO.
003380     05  WKS-H-MES                   PIC S9(09) COMP VALUE ZERO.
003390     05  WKS-H-DIA                   PIC S9(09) COMP VALUE ZERO.
003400*        VARIABLES INTERMEDIAS DE LA FORMULA DE ERAS DE 400 ANIOS:
003410*        Y=ANIO DESPLAZADO AL 01/MARZO, ERA=BLOQUE DE 400 ANIOS,
003420*        YOE=ANIO DENTRO DE LA ERA, MP=MES DESPLAZADO (MARZO=0),
003430*        DOY=DIA DENTRO DEL ANIO DESPLAZADO, DOE=DIA DENTRO DE LA ERA.
003440     05  WKS-H-Y                     PIC S9(09) COMP VALUE ZERO.
003450     05  WKS-H-ERA                   PIC S9(09) COMP VALUE ZERO.
003460     05  WKS-H-YOE                   PIC S9(09) COMP VALUE ZERO.
003470     05  WKS-H-MP                    PIC S9(09) COMP VALUE ZERO.
003480     05  WKS-H-DOY                   PIC S9(09) COMP VALUE ZERO.
003490     05  WKS-H-DOE                   PIC S9(09) COMP VALUE ZERO.
003500*        DIAS ABSOLUTOS DESDE EL 01/03/0000 (VER BANNER ARRIBA); ES LA
003510*        MONEDA COMUN ENTRE 025/026/027 Y TODO LO QUE RESTA FECHAS.
003520     05  WKS-DIAS-ABS                PIC S9(09) COMP VALUE ZERO.
003530*        DIAS ABSOLUTOS DESPLAZADOS A LA EPOCA UNIX (01/01/1970), PARA
003540*        NO ARRASTRAR LA RESTA DE WKS-CONST-719468 EN CADA LUGAR QUE
003550*        LA NECESITA (071-CALCULA-EPOCA, 093-CALCULA-EDAD-HORAS).
003560     05  WKS-DIAS-EPOCA              PIC S9(09) COMP VALUE ZERO.
003570*        LIMITES DE LA VENTANA DE INGESTA, YA CONVERTIDOS A DIAS
003580*        ABSOLUTOS POR 020-PROCESA-FECHAS, PARA QUE 060-GENERA-
003590*        CANDIDATOS SOLO SUME/COMPARE ENTEROS (NO FECHAS PIC 9(08)).
003600     05  WKS-DIAS-DESDE              PIC S9(09) COMP VALUE ZERO.
003610     05  WKS-DIAS-HASTA              PIC S9(09) COMP VALUE ZERO.
003620     05  WKS-DIAS-DIA-ACTUAL         PIC S9(09) COMP VALUE ZERO.
003630*        DESPLAZAMIENTO DE DIAS ENTRE EL 01/03/0000 (ORIGEN DE LA
003640*        FORMULA DE ERAS) Y EL 01/01/1970 (ORIGEN DE LA EPOCA UNIX).
003650     05  WKS-CONST-719468            PIC S9(09) COMP VALUE 719468.
003660     05  FILLER                      PIC X(06).
003670 01  WKS-EPOCA-TRABAJO.
003680*        SEGUNDOS DESDE LA EPOCA UNIX DE INICIO/FIN DEL CANDIDATO
003690*        (071-CALCULA-EPOCA). COMP CON SIGNO PORQUE LA FORMULA DE
003700*        EPOCA ADMITE, EN TEORIA, FECHAS ANTERIORES A 1970.
003710     05  WKS-EPOCA-INICIO            PIC S9(11) COMP VALUE ZERO.
003720     05  WKS-EPOCA-FIN               PIC S9(11) COMP VALUE ZERO.
003730*        EPOCA DEL ULTIMO ESTADO DE FLUJO Y EPOCA DE LA FECHA DE
003740*        INGESTA, USADAS SOLO POR 093-CALCULA-EDAD-HORAS.
003750     05  WKS-EPOCA-ESTADO            PIC S9(11) COMP VALUE ZERO.
003760     05  WKS-EPOCA-INGESTA           PIC S9(11) COMP VALUE ZERO.
003770     05  WKS-EDAD-HORAS              PIC S9(09) COMP VALUE ZERO.
003780*        VERSIONES DISPLAY (NO COMP) DE LA EPOCA DE INICIO/FIN,
003790*        NECESARIAS PORQUE INSPECT TALLYING NO OPERA SOBRE COMP.
003800     05  WKS-EPOCA-INICIO-ED         PIC 9(11) VALUE ZEROS.
003810     05  WKS-EPOCA-FIN-ED            PIC 9(11) VALUE ZEROS.
003820*        CUANTOS CEROS A LA IZQUIERDA TRAE CADA EPOCA-ED; SIRVEN
003830*        PARA RECORTARLOS CON REFERENCE MODIFICATION EN 073 (LA
003840*        BODEGA NO ACEPTA CEROS A LA IZQUIERDA EN EL ID DE ARCHIVO).
003850     05  WKS-CEROS-INI               PIC 9(02) COMP VALUE ZERO.
003860     05  WKS-CEROS-FIN               PIC 9(02) COMP VALUE ZERO.
003870     05  FILLER                      PIC X(08).
003880*----------------------------------------------------------------
003890* INICIO Y FIN DE CADA CANDIDATO DE GRABACION (HORA EXACTA)
003900*----------------------------------------------------------------
003910 01  WKS-TS-INICIO-GRP.
003920*        HORA EXACTA DE INICIO DEL CANDIDATO, ARMADA POR 070-CONSTRUYE
003930*        -TIMESTAMPS A PARTIR DE LA FECHA DEL DIA Y LA HORA ACTUAL DEL
003940*        LAZO DE 066. SE DECLARA EN GRUPO (Y NO DIRECTO A PIC 9(14))
003950*        PARA PODER MOVER CADA PARTE POR SEPARADO DESDE WKS-FDA-xxx /
003960*        WKS-HORA-ACTUAL.
003970     05  WKS-TSI-ANIO                PIC 9(04) VALUE ZEROS.
003980     05  WKS-TSI-MES                 PIC 9(02) VALUE ZEROS.
003990     05  WKS-TSI-DIA                 PIC 9(02) VALUE ZEROS.
004000     05  WKS-TSI-HH                  PIC 9(02) VALUE ZEROS.
004010     05  WKS-TSI-MM                  PIC 9(02) VALUE ZEROS.
004020     05  WKS-TSI-SS                  PIC 9(02) VALUE ZEROS.
004030*        LA MISMA HORA DE INICIO, VISTA COMO UN SOLO NUMERO DE 14
004040*        DIGITOS (AAAAMMDDHHMMSS) PARA MOVERLA DE UN SOLO GOLPE A
004050*        MFP-START-TIME / WKS-CAND-START-TIME.
004060 01  WKS-TSI-NUM REDEFINES WKS-TS-INICIO-GRP
004070                                     PIC 9(14).
004080*        HORA EXACTA DE FIN DEL CANDIDATO (VER COMENTARIO DE ARRIBA;
004090*        MISMO PROPOSITO, PUEDE CAER EN EL DIA SIGUIENTE SI LA HORA
004100*        ACTUAL ERA LA 23, VER 070-CONSTRUYE-TIMESTAMPS).
004110 01  WKS-TS-FIN-GRP.
004120     05  WKS-TSF-ANIO                PIC 9(04) VALUE ZEROS.
004130     05  WKS-TSF-MES                 PIC 9(02) VALUE ZEROS.
004140     05  WKS-TSF-DIA                 PIC 9(02) VALUE ZEROS.
004150     05  WKS-TSF-HH                  PIC 9(02) VALUE ZEROS.
004160     05  WKS-TSF-MM                  PIC 9(02) VALUE ZEROS.
004170     05  WKS-TSF-SS                  PIC 9(02) VALUE ZEROS.
004180 01  WKS-TSF-NUM REDEFINES WKS-TS-FIN-GRP
004190                                     PIC 9(14).
004200*        VERSIONES "CON PUNTOS" DE LAS DOS HORAS DE ARRIBA (AAAA-MM-
004210*        DD.HH.MM.SS), QUE ES EL FORMATO QUE LA BODEGA ESPERA DENTRO
004220*        DEL ID DE ARCHIVO SB (VER 073-CONSTRUYE-ID-ARCHIVO-SB).
004230 01  WKS-DOTTED-TRABAJO.
004240     05  WKS-TSI-DOTTED              PIC X(19) VALUE SPACES.
004250     05  WKS-TSF-DOTTED              PIC X(19) VALUE SPACES.
004260     05  FILLER                      PIC X(02).
004270*----------------------------------------------------------------
004280* CONSTANTES DE NEGOCIO (SUSTITUYEN EL ARCHIVO DE PARAMETROS DEL
004290* AREA DE SISTEMAS; SE FIJAN AQUI PORQUE ESTE TALLER NO TIENE
004300* LECTOR DE PARAMETROS EN LOS PROGRAMAS BATCH).
004310*----------------------------------------------------------------
004320 01  WKS-CONSTANTES-NEGOCIO.
004330*        CANTIDAD DE DIAS ATRAS QUE CUBRE CADA CORRIDA (INCLUYE EL DIA
004340*        DE INGESTA): SI LA CORRIDA DE UN DIA FALLA, LA SIGUIENTE LA
004350*        VUELVE A CUBRIR SIN NECESIDAD DE RE-EJECUCION MANUAL.
004360     05  WKS-DIAS-RETENCION          PIC 9(03) COMP VALUE 3.
004370*        NOMBRE DEL COMPONENTE DE FLUJO QUE MARCA EL FINAL DEL PROCESO
004380*        DE INGESTA EN WFESTAD; SOLO LOS ESTADOS DE ESTE COMPONENTE
004390*        SE CONSIDERAN PARA LA REGLA DE DEDUP (VER 092).
004400     05  WKS-COMPONENTE-FINAL        PIC X(60) VALUE
004410         "Yousee complete workflow final step".
004420*        NOMBRE DEL ESTADO QUE, JUNTO CON EL COMPONENTE ANTERIOR,
004430*        INDICA QUE EL ARCHIVO YA TERMINO SU INGESTA CON EXITO.
004440     05  WKS-ESTADO-FINAL            PIC X(30) VALUE "Completed".
004450*        HORAS ESPERADAS DE DURACION DEL FLUJO COMPLETO; RESERVADA
004460*        PARA LA FUTURA REGLA DE REINTENTO (TKT-232077, VER 093) -
004470*        HOY NO SE COMPARA CONTRA WKS-EDAD-HORAS EN NINGUN IF.
004480     05  WKS-HORAS-DURACION-ESP      PIC 9(05) COMP VALUE 4.
004490*----------------------------------------------------------------
004500* BUSQUEDA DE MAPEO DE CANAL YOUSEE (COINCIDENCIA VIGENTE MAS
004510* RECIENTE, NO ES BUSQUEDA POR IGUALDAD EXACTA -> RECORRIDO
004520* LINEAL, NO SEARCH ALL).
004530*----------------------------------------------------------------
004540 01  WKS-YCM-BUSQUEDA.
004550*        ACUMULADORES DEL "MEJOR" MAPEO VISTO HASTA AHORA MIENTRAS
004560*        0681 RECORRE LA TABLA; AL TERMINAR EL RECORRIDO,
004570*        WKS-YCM-CANAL-TRABAJO QUEDA CON EL CANAL YOUSEE GANADOR.
004580     05  WKS-YCM-MEJOR-FECHA         PIC 9(08) VALUE ZEROS.
004590     05  WKS-YCM-MEJOR-IDX           PIC 9(05) COMP VALUE ZERO.
004600     05  WKS-YCM-CANAL-TRABAJO       PIC X(20) VALUE SPACES.
004610*----------------------------------------------------------------
004620* BUSQUEDA DEL ULTIMO ESTADO DE FLUJO POR ARCHIVO SB
004630*----------------------------------------------------------------
004640*        MISMO PATRON QUE WKS-YCM-BUSQUEDA, PERO ACUMULANDO EL
004650*        INDICE Y LA FECHA DE ESTADO MAS ALTA PARA EL ARCHIVO SB
004660*        DEL CANDIDATO ACTUAL (VER 0921-BUSCA-WFS-UNA).
004670 01  WKS-WFS-BUSQUEDA.
004680     05  WKS-ULTIMO-WFS-IDX          PIC 9(05) COMP VALUE ZERO.
004690     05  WKS-ULTIMA-FECHA-WFS        PIC 9(14) VALUE ZEROS.
004700*----------------------------------------------------------------
004710* CAMPOS DE TRABAJO PARA ARMAR UN CANDIDATO ANTES DE INSERTARLO
004720*----------------------------------------------------------------
004730*        SE LLENAN EN 067-CONSTRUYE-CANDIDATO (VIA 070/072/073) Y
004740*        SE COPIAN A LA TABLA WKS-TABLA-MFP-DATOS EN 074 SOLO SI EL
004750*        CANDIDATO NO RESULTA DUPLICADO.
004760 01  WKS-CANDIDATO-TRABAJO.
004770     05  WKS-CAND-SB-FILE-ID         PIC X(120) VALUE SPACES.
004780     05  WKS-CAND-YOUSEE-FILENAME    PIC X(060) VALUE SPACES.
004790     05  WKS-CAND-SB-CHANNEL-ID      PIC X(020) VALUE SPACES.
004800     05  WKS-CAND-YOUSEE-CHANNEL-ID  PIC X(020) VALUE SPACES.
004810     05  WKS-CAND-START-TIME         PIC 9(014) VALUE ZEROS.
004820     05  WKS-CAND-END-TIME           PIC 9(014) VALUE ZEROS.
004830*----------------------------------------------------------------
004840* LINEA DE SALIDA JSON Y MENSAJES DE DIAGNOSTICO
004850*----------------------------------------------------------------
004860*    AREA DE TRABAJO PARA ARMAR CON STRING UNA LINEA DEL JSON ANTES
004870*    DE MOVERLA A REG-TRABJSN (REG-TRABJSN ES DE LONGITUD VARIABLE
004880*    Y ESTE TALLER NO HACE STRING DIRECTO SOBRE UN FD).
004890 01  WKS-LINEA-JSON                  PIC X(160) VALUE SPACES.
004900*    TEXTO LIBRE QUE IDENTIFICA CUAL ARCHIVO FALLO AL ABRIR, USADO
004910*    POR 015-ERROR-APERTURA.
004920 01  WKS-MENSAJE-ERROR               PIC X(78) VALUE SPACES.
004930*----------------------------------------------------------------
004940* BANDERAS DE FIN DE ARCHIVO (UN SOLO CAMPO, UN 88 POR ARCHIVO,
004950* TAL COMO SE CONTROLA EN LAS CARGAS DE TABLA DE ESTE TALLER)
004960*----------------------------------------------------------------
004970 01  WKS-FIN-ARCHIVOS                PIC 9(01) VALUE ZERO.
004980*    UN SOLO CAMPO COMPARTIDO CON UN 88 POR ARCHIVO (VALORES 1/2/3)
004990*    EN VEZ DE TRES CAMPOS 9(01) SEPARADOS: ASI LO HACE MIGRACFS
005000*    CUANDO LAS BANDERAS DE FIN SON MUTUAMENTE EXCLUYENTES.
005010     88  WKS-FIN-CAR                         VALUE 1.
005020     88  WKS-FIN-YCM                         VALUE 2.
005030     88  WKS-FIN-WFS                         VALUE 3.
005040*----------------------------------------------------------------
005050* ESTADO DE ARCHIVOS (TODOS SECUENCIALES PLANOS)
005060*----------------------------------------------------------------
005070*    CERO = OK, CUALQUIER OTRO VALOR EN LA APERTURA SE TRATA COMO
005080*    ERROR FATAL EN 015-ERROR-APERTURA; EN LECTURA SOLO SE USA EL
005090*    AT END DE CADA READ, NO SE REVISA EL FILE STATUS DE NUEVO.
005100 01  FS-CHANARQ                      PIC 9(02) VALUE ZEROES.
005110 01  FS-YCMAPEO                      PIC 9(02) VALUE ZEROES.
005120 01  FS-WFESTAD                      PIC 9(02) VALUE ZEROES.
005130 01  FS-TRABJSN                      PIC 9(02) VALUE ZEROES.
005140*----------------------------------------------------------------
005150* TABLA 01 - SOLICITUDES DE ARCHIVO (CHANARQ), CARGA COMPLETA
005160*----------------------------------------------------------------
005170 01  WKS-TABLA-CAR-DATOS.
005180*        LA TABLA NO USA WKS-IX-CAR COMO SUBINDICE DE RECORRIDO: LOS
005190*        PARRAFOS DE ESTE PROGRAMA VAN POR WKS-I-CAR (VER COMENTARIO
005200*        MAS ARRIBA). EL INDEXED BY SE DECLARA PORQUE EL TALLER LO
005210*        EXIGE EN TODO OCCURS DEPENDING ON, AUNQUE NO SE REFERENCIE.
005220     05  WKS-FILA-CAR OCCURS 0 TO 2000 TIMES
005230                       DEPENDING ON WKS-CAR-TOTAL
005240                       INDEXED BY WKS-IX-CAR.
005250         10  WKS-CAR-ID              PIC 9(09).
005260         10  WKS-CAR-SB-CHANNEL-ID   PIC X(20).
005270*            CODIGO DE DIA DE LA SOLICITUD (DA/MO/TU/.../WN/MT/MF);
005280*            VALIDADO CONTRA EL DIA DE LA SEMANA EN 063.
005290         10  WKS-CAR-WEEKDAY-CODE    PIC X(02).
005300*            VENTANA DE HORA (HHMM) QUE CUBRE LA SOLICITUD CADA DIA
005310*            ACTIVO; SE EXPANDE HORA POR HORA EN 066.
005320         10  WKS-CAR-FROM-TIME       PIC 9(04).
005330         10  WKS-CAR-TO-TIME         PIC 9(04).
005340*            RANGO DE FECHAS (AAAAMMDD) EN QUE LA SOLICITUD ESTA
005350*            VIGENTE; FUERA DE ESTE RANGO EL DIA NO SE CONSIDERA
005360*            ACTIVO SIN IMPORTAR EL CODIGO DE DIA.
005370         10  WKS-CAR-FROM-DATE       PIC 9(08).
005380         10  WKS-CAR-TO-DATE         PIC 9(08).
005390*----------------------------------------------------------------
005400* TABLA 02 - MAPEO DE CANAL (YCMAPEO), CARGA COMPLETA
005410*----------------------------------------------------------------
005420 01  WKS-TABLA-YCM-DATOS.
005430     05  WKS-FILA-YCM OCCURS 0 TO 2000 TIMES
005440                       DEPENDING ON WKS-YCM-TOTAL
005450                       INDEXED BY WKS-IX-YCM.
005460         10  WKS-YCM-SB-CHANNEL-ID    PIC X(20).
005470*            FECHA A PARTIR DE LA CUAL ESTE MAPEO RIGE; PUEDE HABER
005480*            VARIAS FILAS PARA EL MISMO CANAL SB CON DISTINTA FECHA
005490*            EFECTIVA (RENOMBRES DE CANAL EN YOUSEE) - 068 SE QUEDA
005500*            CON LA DE FECHA EFECTIVA MAS ALTA QUE NO SUPERE EL DIA
005510*            DEL CANDIDATO.
005520         10  WKS-YCM-EFFECTIVE-DATE   PIC 9(08).
005530         10  WKS-YCM-YOUSEE-CHANNEL-ID PIC X(20).
005540*----------------------------------------------------------------
005550* TABLA 03 - ULTIMO ESTADO DE FLUJO (WFESTAD), CARGA COMPLETA
005560*----------------------------------------------------------------
005570 01  WKS-TABLA-WFS-DATOS.
005580     05  WKS-FILA-WFS OCCURS 0 TO 5000 TIMES
005590                       DEPENDING ON WKS-WFS-TOTAL
005600                       INDEXED BY WKS-IX-WFS.
005610*            ID DE ARCHIVO SB (MISMO FORMATO QUE MFP-SB-FILE-ID /
005620*            WKS-CAND-SB-FILE-ID) AL QUE PERTENECE ESTE ESTADO.
005630         10  WKS-WFS-SB-FILE-ID      PIC X(120).
005640*            COMPONENTE DEL FLUJO QUE REPORTO ESTE ESTADO; SOLO
005650*            INTERESA CUANDO COINCIDE CON WKS-COMPONENTE-FINAL.
005660         10  WKS-WFS-COMPONENT-NAME  PIC X(060).
005670         10  WKS-WFS-STATE-NAME      PIC X(030).
005680*            FECHA-HORA DEL ESTADO EN FORMATO AAAAMMDDHHMMSS (14
005690*            POSICIONES); 092/0921 SE QUEDAN CON LA FILA DE FECHA
005700*            DE ESTADO MAS ALTA PARA CADA ARCHIVO SB.
005710         10  WKS-WFS-STATE-DATE      PIC 9(014).
005720*----------------------------------------------------------------
005730* TABLA 04 - CANDIDATOS A INGESTAR (MFPARAM), SE LLENA, SE
005740* ORDENA POR NOMBRE YOUSEE Y SE FILTRA ANTES DE EMITIR.
005750*----------------------------------------------------------------
005760 01  WKS-TABLA-MFP-DATOS.
005770*        MISMO LAYOUT DE CAMPOS QUE MFPARAM.CPY (REG-MFPARAM), PERO
005780*        EN TABLA EN MEMORIA; 074 LA LLENA, 080 LA ORDENA (VIA EL
005790*        SD/WORKFILE) Y 090/091/094 LA RECORREN YA ORDENADA PARA
005800*        EMITIR EL JSON.
005810     05  WKS-FILA-MFP OCCURS 0 TO 5000 TIMES
005820                       DEPENDING ON WKS-MFP-TOTAL
005830                       INDEXED BY WKS-IX-MFP.
005840         10  WKS-MFP-SB-FILE-ID        PIC X(120).
005850         10  WKS-MFP-YOUSEE-FILENAME   PIC X(060).
005860         10  WKS-MFP-SB-CHANNEL-ID     PIC X(020).
005870         10  WKS-MFP-YOUSEE-CHANNEL-ID PIC X(020).
005880         10  WKS-MFP-START-TIME        PIC 9(014).
005890         10  WKS-MFP-END-TIME          PIC 9(014).
005900 PROCEDURE DIVISION.
005910*----------------------------------------------------------------
005920* SECCION PRINCIPAL - ORDEN DE LA CORRIDA
005930*----------------------------------------------------------------
005940 000-MAIN SECTION.
005950*    ABRE LOS 4 ARCHIVOS, CALCULA LA VENTANA DE FECHAS DE LA
005960*    CORRIDA, CARGA LAS 3 TABLAS DE ENTRADA EN MEMORIA (CAR, YCM,
005970*    WFS), GENERA Y DEDUPLICA LOS CANDIDATOS (MFP), LOS ORDENA,
005980*    FILTRA Y EMITE EL JSON, IMPRIME ESTADISTICAS Y CIERRA. UN
005990*    SOLO PASE, SIN REINICIO NI REPROCESO.
006000     PERFORM 010-ABRIR-ARCHIVOS      THRU 010-ABRIR-ARCHIVOS-E
006010     PERFORM 020-PROCESA-FECHAS      THRU 020-PROCESA-FECHAS-E
006020     PERFORM 030-CARGA-TABLA-CAR     THRU 030-CARGA-TABLA-CAR-E
006030     PERFORM 040-CARGA-TABLA-YCM     THRU 040-CARGA-TABLA-YCM-E
006040     PERFORM 050-CARGA-TABLA-WFS     THRU 050-CARGA-TABLA-WFS-E
006050     PERFORM 060-GENERA-CANDIDATOS   THRU 060-GENERA-CANDIDATOS-E
006060     PERFORM 080-ORDENA-TABLA-MFP    THRU 080-ORDENA-TABLA-MFP-E
006070     PERFORM 090-FILTRA-E-EMITE      THRU 090-FILTRA-E-EMITE-E
006080     PERFORM 095-ESTADISTICAS        THRU 095-ESTADISTICAS-E
006090     PERFORM 099-CERRAR-ARCHIVOS     THRU 099-CERRAR-ARCHIVOS-E
006100     STOP RUN.
006110 000-MAIN-E. EXIT.
006120*----------------------------------------------------------------
006130* APERTURA DE ARCHIVOS - TODOS PLANOS, SIN FSE (ESE PATRON ES
006140* SOLO PARA LOS INDEXADOS DE TARJETA/CFSIBA).
006150*----------------------------------------------------------------
006160 010-ABRIR-ARCHIVOS SECTION.
006170     OPEN INPUT  CHANARQ
006180     IF FS-CHANARQ NOT = 0
006190         MOVE "NO ABRE CHANARQ" TO WKS-MENSAJE-ERROR
006200         PERFORM 015-ERROR-APERTURA
006210     END-IF
006220     OPEN INPUT  YCMAPEO
006230     IF FS-YCMAPEO NOT = 0
006240         MOVE "NO ABRE YCMAPEO" TO WKS-MENSAJE-ERROR
006250         PERFORM 015-ERROR-APERTURA
006260     END-IF
006270     OPEN INPUT  WFESTAD
006280     IF FS-WFESTAD NOT = 0
006290         MOVE "NO ABRE WFESTAD" TO WKS-MENSAJE-ERROR
006300         PERFORM 015-ERROR-APERTURA
006310     END-IF
006320     OPEN OUTPUT TRABJSN
006330     IF FS-TRABJSN NOT = 0
006340         MOVE "NO ABRE TRABJSN" TO WKS-MENSAJE-ERROR
006350         PERFORM 015-ERROR-APERTURA
006360     END-IF.
006370 010-ABRIR-ARCHIVOS-E. EXIT.
006380*----------------------------------------------------------------
006390* ABORTA LA CORRIDA SI CUALQUIER ARCHIVO DE ENTRADA/SALIDA NO
006400* ABRIO. SE DETIENE DE UNA VEZ (TODAVIA NO HAY NADA QUE CERRAR
006410* QUE DEPENDA DE ESTE ARCHIVO).
006420*----------------------------------------------------------------
006430*    CADA OPEN SE VALIDA POR SEPARADO (EN VEZ DE UN UNICO CHECK
006440*    AL FINAL) PARA QUE WKS-MENSAJE-ERROR IDENTIFIQUE EXACTAMENTE
006450*    CUAL ARCHIVO FALLO.
006460 015-ERROR-APERTURA SECTION.
006470     DISPLAY "***************************************************"
006480     DISPLAY "* SBIY1D01 - ERROR AL ABRIR ARCHIVOS              *"
006490     DISPLAY "* " WKS-MENSAJE-ERROR
006500     DISPLAY "***************************************************"
006510     MOVE 91 TO RETURN-CODE
006520     STOP RUN.
006530 015-ERROR-APERTURA-E. EXIT.
006540*----------------------------------------------------------------
006550* CALCULO DE LA VENTANA DE INGESTA (FECHA DESDE / FECHA HASTA)
006560*----------------------------------------------------------------
006570 020-PROCESA-FECHAS SECTION.
006580*    LA FECHA DE CORRIDA (PARAMETRO DE ENTRADA) ES SIEMPRE EL
006590*    EXTREMO "HASTA" DE LA VENTANA; EL EXTREMO "DESDE" SE DERIVA
006600*    RESTANDO (WKS-DIAS-RETENCION - 1) DIAS, PARA QUE LA VENTANA
006610*    INCLUYA EXACTAMENTE WKS-DIAS-RETENCION DIAS (AMBOS EXTREMOS
006620*    INCLUSIVOS).
006630     ACCEPT WKS-FECHA-INGESTA FROM SYSIN
006640     MOVE WKS-FECHA-INGESTA  TO WKS-FECHA-HASTA
006650     MOVE WKS-FECHA-INGESTA(1:4) TO WKS-H-ANIO
006660     MOVE WKS-FECHA-INGESTA(5:2) TO WKS-H-MES
006670     MOVE WKS-FECHA-INGESTA(7:2) TO WKS-H-DIA
006680     PERFORM 025-FECHA-A-DIAS-ABS
006690     COMPUTE WKS-DIAS-ABS = WKS-DIAS-ABS -
006700             (WKS-DIAS-RETENCION - 1)
006710     PERFORM 026-DIAS-ABS-A-FECHA
006720     MOVE WKS-H-ANIO TO WKS-FECHA-DESDE(1:4)
006730     MOVE WKS-H-MES  TO WKS-FECHA-DESDE(5:2)
006740     MOVE WKS-H-DIA  TO WKS-FECHA-DESDE(7:2).
006750 020-PROCESA-FECHAS-E. EXIT.
006760*----------------------------------------------------------------
006770* FECHA (ANIO/MES/DIA) A DIAS ABSOLUTOS - METODO DE ERAS DE 400
006780* ANIOS, VALIDO PARA CUALQUIER FECHA GREGORIANA POSITIVA. NO SE
006790* USAN FUNCIONES INTRINSECAS: ESTE TALLER NO LAS AUTORIZA EN
006800* PROGRAMAS BATCH DE PRODUCCION (VER BITACORA 03/01/1998).
006810*----------------------------------------------------------------
006820 025-FECHA-A-DIAS-ABS SECTION.
006830*    WKS-H-Y ES EL "ANIO DE MARZO" (EL ANIO SE RECORRE PARA QUE
006840*    EMPIECE EN MARZO Y TERMINE EN FEBRERO, ASI FEBRERO SIEMPRE
006850*    QUEDA AL FINAL Y EL BISIESTO NO PARTE EL ANIO EN DOS CASOS).
006860     COMPUTE WKS-H-Y = WKS-H-ANIO - 1
006870     IF WKS-H-MES > 2
006880         COMPUTE WKS-H-Y = WKS-H-ANIO
006890     END-IF
006900*    WKS-H-ERA = CUANTAS ERAS DE 400 ANIOS HAN PASADO; WKS-H-YOE
006910*    (YEAR-OF-ERA) ES EL ANIO DENTRO DE LA ERA ACTUAL (0-399).
006920     COMPUTE WKS-H-ERA = WKS-H-Y / 400
006930     COMPUTE WKS-H-YOE = WKS-H-Y - (WKS-H-ERA * 400)
006940*    WKS-H-MP (MONTH-PRIME) RENUMERA MARZO=0 ... FEBRERO=11, PARA
006950*    QUE LA FORMULA POLINOMIAL DE WKS-H-DOY (DAY-OF-YEAR) DE ABAJO
006960*    FUNCIONE SIN TABLA DE DIAS-POR-MES.
006970     COMPUTE WKS-H-MP  = WKS-H-MES + 9
006980     IF WKS-H-MES > 2
006990         COMPUTE WKS-H-MP = WKS-H-MES - 3
007000     END-IF
007010     COMPUTE WKS-H-DOY = ((153 * WKS-H-MP) + 2) / 5
007020             + WKS-H-DIA - 1
007030*    WKS-H-DOE (DAY-OF-ERA) SUMA LOS DIAS DE LOS ANIOS ANTERIORES
007040*    DENTRO DE LA ERA (365 POR ANIO MAS LOS BISIESTOS CADA 4, MENOS
007050*    LOS SECULARES CADA 100) MAS EL DIA DEL ANIO ACTUAL.
007060     COMPUTE WKS-H-DOE = (WKS-H-YOE * 365)
007070             + (WKS-H-YOE / 4) - (WKS-H-YOE / 100) + WKS-H-DOY
007080*    146097 = DIAS EXACTOS EN 400 ANIOS GREGORIANOS (400*365 + 97
007090*    BISIESTOS). EL RESULTADO ES UN CONTADOR DE DIAS CONTINUO
007100*    DESDE EL ORIGEN DE ERAS (NO DESDE UNA FECHA DE CALENDARIO
007110*    CONOCIDA); 071-CALCULA-EPOCA LO CONVIERTE A EPOCA UNIX
007120*    RESTANDO WKS-CONST-719468.
007130     COMPUTE WKS-DIAS-ABS = (WKS-H-ERA * 146097) + WKS-H-DOE.
007140 025-FECHA-A-DIAS-ABS-E. EXIT.
007150*----------------------------------------------------------------
007160* DIAS ABSOLUTOS A FECHA (ANIO/MES/DIA) - INVERSA DE LA RUTINA
007170* ANTERIOR, MISMO METODO DE ERAS DE 400 ANIOS.
007180*----------------------------------------------------------------
007190 026-DIAS-ABS-A-FECHA SECTION.
007200*    DESHACE WKS-DIAS-ABS EN ERA Y DAY-OF-ERA (INVERSO EXACTO DE
007210*    LAS DOS PRIMERAS COMPUTE DE 025).
007220     COMPUTE WKS-H-ERA = WKS-DIAS-ABS / 146097
007230     COMPUTE WKS-H-DOE = WKS-DIAS-ABS - (WKS-H-ERA * 146097)
007240*    WKS-H-YOE SE DESPEJA CON LA FORMULA INVERSA DEL POLINOMIO DE
007250*    BISIESTOS (1460=4 ANIOS, 36524=100 ANIOS, 146096=399 ANIOS,
007260*    UN AJUSTE DE REDONDEO PARA EL ULTIMO ANIO DE LA ERA).
007270     COMPUTE WKS-H-YOE = (WKS-H-DOE - (WKS-H-DOE / 1460)
007280             + (WKS-H-DOE / 36524) - (WKS-H-DOE / 146096)) / 365
007290     COMPUTE WKS-H-Y   = WKS-H-YOE + (WKS-H-ERA * 400)
007300     COMPUTE WKS-H-DOY = WKS-H-DOE - ((365 * WKS-H-YOE)
007310             + (WKS-H-YOE / 4) - (WKS-H-YOE / 100))
007320*    WKS-H-MP SE RECUPERA CON LA INVERSA DE LA FORMULA POLINOMIAL
007330*    DE 025 Y SIGUE EN EL CALENDARIO "DE MARZO" (0=MARZO).
007340     COMPUTE WKS-H-MP  = ((5 * WKS-H-DOY) + 2) / 153
007350     COMPUTE WKS-H-DIA = WKS-H-DOY - (((153 * WKS-H-MP) + 2) / 5)
007360             + 1
007370*    SE REGRESA DEL CALENDARIO "DE MARZO" AL CALENDARIO NORMAL
007380*    (ENERO=1 ... DICIEMBRE=12) Y SE AJUSTA EL ANIO DE VUELTA DE
007390*    "ANIO DE MARZO" A ANIO CALENDARIO.
007400     COMPUTE WKS-H-MES = WKS-H-MP + 3
007410     IF WKS-H-MP > 9
007420         COMPUTE WKS-H-MES = WKS-H-MP - 9
007430     END-IF
007440     COMPUTE WKS-H-ANIO = WKS-H-Y + 1
007450     IF WKS-H-MES > 2
007460         COMPUTE WKS-H-ANIO = WKS-H-Y
007470     END-IF.
007480 026-DIAS-ABS-A-FECHA-E. EXIT.
007490*----------------------------------------------------------------
007500* DIA DE LA SEMANA A PARTIR DE DIAS ABSOLUTOS. EL 01/01/1970
007510* (DIA CERO DESDE LA EPOCA UNIX) FUE JUEVES; 0=DOMINGO ... HASTA
007520* 6=SABADO (FORMULA (DIAS+4) MOD 7, SIN FUNCTION MOD).
007530*----------------------------------------------------------------
007540 027-CALCULA-DOW SECTION.
007550*    WKS-H-Y SE REUTILIZA AQUI SOLO COMO RECEPTOR DESECHABLE DEL
007560*    COCIENTE DE LA DIVISION (NO SE USA DESPUES); EL RESULTADO
007570*    QUE IMPORTA ES EL RESIDUO, WKS-DOW.
007580     COMPUTE WKS-DIAS-EPOCA = WKS-DIAS-ABS - WKS-CONST-719468
007590     DIVIDE WKS-DIAS-EPOCA + 4 BY 7 GIVING WKS-H-Y
007600         REMAINDER WKS-DOW.
007610 027-CALCULA-DOW-E. EXIT.
007620*----------------------------------------------------------------
007630* CARGA DE LA TABLA DE SOLICITUDES DE ARCHIVO (CHANARQ)
007640*----------------------------------------------------------------
007650 030-CARGA-TABLA-CAR SECTION.
007660*    LECTURA ADELANTADA (READ-AHEAD): SE LEE EL PRIMER REGISTRO
007670*    AQUI PARA QUE EL PERFORM UNTIL DE ABAJO PUEDA PROBAR
007680*    WKS-FIN-CAR ANTES DE CARGAR NADA, POR SI CHANARQ VIENE VACIO.
007690     READ CHANARQ
007700         AT END SET WKS-FIN-CAR TO TRUE
007710     END-READ
007720     PERFORM 031-CARGA-TABLA-CAR-UNA UNTIL WKS-FIN-CAR.
007730 030-CARGA-TABLA-CAR-E. EXIT.
007740*----------------------------------------------------------------
007750* PASA UN REGISTRO DE CHANARQ A LA TABLA EN MEMORIA Y LEE EL
007760* SIGUIENTE. CAMPO POR CAMPO (NO MOVE CORRESPONDING): ES EL
007770* ESTILO DE CARGA DE TABLA DE ESTE TALLER.
007780*----------------------------------------------------------------
007790 031-CARGA-TABLA-CAR-UNA SECTION.
007800*    WKS-CAR-TOTAL SIRVE DE CONTADOR DE FILAS Y DE SUBINDICE DE
007810*    INSERCION AL MISMO TIEMPO (SE INCREMENTA ANTES DE USARSE).
007820     ADD 1 TO WKS-CAR-TOTAL
007830     MOVE CAR-ID               TO WKS-CAR-ID(WKS-CAR-TOTAL)
007840     MOVE CAR-SB-CHANNEL-ID TO
007850         WKS-CAR-SB-CHANNEL-ID(WKS-CAR-TOTAL)
007860     MOVE CAR-WEEKDAY-CODE  TO
007870         WKS-CAR-WEEKDAY-CODE(WKS-CAR-TOTAL)
007880     MOVE CAR-FROM-TIME        TO WKS-CAR-FROM-TIME(WKS-CAR-TOTAL)
007890     MOVE CAR-TO-TIME          TO WKS-CAR-TO-TIME(WKS-CAR-TOTAL)
007900     MOVE CAR-FROM-DATE        TO WKS-CAR-FROM-DATE(WKS-CAR-TOTAL)
007910     MOVE CAR-TO-DATE          TO WKS-CAR-TO-DATE(WKS-CAR-TOTAL)
007920     READ CHANARQ
007930         AT END SET WKS-FIN-CAR TO TRUE
007940     END-READ.
007950 031-CARGA-TABLA-CAR-UNA-E. EXIT.
007960*----------------------------------------------------------------
007970* CARGA DE LA TABLA DE MAPEO DE CANAL (YCMAPEO)
007980*----------------------------------------------------------------
007990 040-CARGA-TABLA-YCM SECTION.
008000*    MISMO PATRON DE LECTURA ADELANTADA QUE 030-CARGA-TABLA-CAR.
008010     READ YCMAPEO
008020         AT END SET WKS-FIN-YCM TO TRUE
008030     END-READ
008040     PERFORM 041-CARGA-TABLA-YCM-UNA UNTIL WKS-FIN-YCM.
008050 040-CARGA-TABLA-YCM-E. EXIT.
008060*----------------------------------------------------------------
008070* PASA UN REGISTRO DE YCMAPEO A LA TABLA EN MEMORIA Y LEE EL
008080* SIGUIENTE.
008090*----------------------------------------------------------------
008100 041-CARGA-TABLA-YCM-UNA SECTION.
008110     ADD 1 TO WKS-YCM-TOTAL
008120     MOVE YCM-SB-CHANNEL-ID
008130                          TO WKS-YCM-SB-CHANNEL-ID(WKS-YCM-TOTAL)
008140     MOVE YCM-EFFECTIVE-DATE
008150                          TO WKS-YCM-EFFECTIVE-DATE(WKS-YCM-TOTAL)
008160     MOVE YCM-YOUSEE-CHANNEL-ID
008170                      TO
008180         WKS-YCM-YOUSEE-CHANNEL-ID(WKS-YCM-TOTAL)
008190     READ YCMAPEO
008200         AT END SET WKS-FIN-YCM TO TRUE
008210     END-READ.
008220 041-CARGA-TABLA-YCM-UNA-E. EXIT.
008230*----------------------------------------------------------------
008240* CARGA DE LA TABLA DE ULTIMO ESTADO DE FLUJO (WFESTAD)
008250*----------------------------------------------------------------
008260*    MISMO PATRON DE LECTURA ADELANTADA QUE 030-CARGA-TABLA-CAR.
008270 050-CARGA-TABLA-WFS SECTION.
008280     READ WFESTAD
008290         AT END SET WKS-FIN-WFS TO TRUE
008300     END-READ
008310     PERFORM 051-CARGA-TABLA-WFS-UNA UNTIL WKS-FIN-WFS.
008320 050-CARGA-TABLA-WFS-E. EXIT.
008330*----------------------------------------------------------------
008340* PASA UN REGISTRO DE WFESTAD A LA TABLA EN MEMORIA Y LEE EL
008350* SIGUIENTE. WFESTAD PUEDE TENER VARIAS FILAS POR ARCHIVO SB
008360* (UNA POR CADA CAMBIO DE ESTADO DEL FLUJO); LA QUE IMPORTA SE
008370* RESUELVE DESPUES, EN 092/0921, NO AQUI.
008380*----------------------------------------------------------------
008390 051-CARGA-TABLA-WFS-UNA SECTION.
008400     ADD 1 TO WKS-WFS-TOTAL
008410     MOVE WFS-SB-FILE-ID
008420                      TO WKS-WFS-SB-FILE-ID(WKS-WFS-TOTAL)
008430     MOVE WFS-COMPONENT-NAME
008440                      TO WKS-WFS-COMPONENT-NAME(WKS-WFS-TOTAL)
008450     MOVE WFS-STATE-NAME
008460                      TO WKS-WFS-STATE-NAME(WKS-WFS-TOTAL)
008470     MOVE WFS-STATE-DATE
008480                      TO WKS-WFS-STATE-DATE(WKS-WFS-TOTAL)
008490     READ WFESTAD
008500         AT END SET WKS-FIN-WFS TO TRUE
008510     END-READ.
008520 051-CARGA-TABLA-WFS-UNA-E. EXIT.
008530*----------------------------------------------------------------
008540* EXPANSION DE SOLICITUDES EN CANDIDATOS, UN DIA A LA VEZ DESDE
008550* WKS-FECHA-DESDE HASTA WKS-FECHA-HASTA (AMBAS INCLUSIVE).
008560*----------------------------------------------------------------
008570 060-GENERA-CANDIDATOS SECTION.
008580*    CONVIERTE LOS DOS EXTREMOS DE LA VENTANA A DIAS ABSOLUTOS
008590*    PARA PODER RECORRERLA CON UN SIMPLE ADD 1 (061), EN VEZ DE
008600*    SUMAR FECHAS CALENDARIO DIA POR DIA.
008610     MOVE WKS-FECHA-DESDE(1:4) TO WKS-H-ANIO
008620     MOVE WKS-FECHA-DESDE(5:2) TO WKS-H-MES
008630     MOVE WKS-FECHA-DESDE(7:2) TO WKS-H-DIA
008640     PERFORM 025-FECHA-A-DIAS-ABS
008650     MOVE WKS-DIAS-ABS TO WKS-DIAS-DESDE
008660     MOVE WKS-FECHA-HASTA(1:4) TO WKS-H-ANIO
008670     MOVE WKS-FECHA-HASTA(5:2) TO WKS-H-MES
008680     MOVE WKS-FECHA-HASTA(7:2) TO WKS-H-DIA
008690     PERFORM 025-FECHA-A-DIAS-ABS
008700     MOVE WKS-DIAS-ABS TO WKS-DIAS-HASTA
008710     MOVE WKS-DIAS-DESDE TO WKS-DIAS-DIA-ACTUAL
008720     PERFORM 061-PROCESA-UN-DIA
008730         UNTIL WKS-DIAS-DIA-ACTUAL > WKS-DIAS-HASTA.
008740 060-GENERA-CANDIDATOS-E. EXIT.
008750*----------------------------------------------------------------
008760* PROCESA UN DIA DE LA VENTANA: CONVIERTE WKS-DIAS-DIA-ACTUAL (UN
008770* ENTERO) DE VUELTA A FECHA CALENDARIO Y A DIA DE LA SEMANA, Y
008780* CORRE TODA LA TABLA CHANARQ CONTRA ESE DIA.
008790*----------------------------------------------------------------
008800 061-PROCESA-UN-DIA SECTION.
008810     MOVE WKS-DIAS-DIA-ACTUAL TO WKS-DIAS-ABS
008820     PERFORM 026-DIAS-ABS-A-FECHA
008830     MOVE WKS-H-ANIO TO WKS-FDA-ANIO
008840     MOVE WKS-H-MES  TO WKS-FDA-MES
008850     MOVE WKS-H-DIA  TO WKS-FDA-DIA
008860     PERFORM 027-CALCULA-DOW
008870     MOVE 1 TO WKS-I-CAR
008880     PERFORM 062-EXPANDE-CAR-DIA UNTIL WKS-I-CAR > WKS-CAR-TOTAL
008890     ADD 1 TO WKS-DIAS-DIA-ACTUAL.
008900 061-PROCESA-UN-DIA-E. EXIT.
008910*----------------------------------------------------------------
008920* PRUEBA UNA SOLICITUD (FILA DE CHANARQ) CONTRA EL DIA ACTUAL; SI
008930* EL DIA QUEDA ACTIVO PARA ESA SOLICITUD, EXPANDE POR HORA.
008940*----------------------------------------------------------------
008950 062-EXPANDE-CAR-DIA SECTION.
008960     PERFORM 063-VALIDA-DIA-ACTIVO
008970     IF WKS-DIA-ES-ACTIVO
008980         PERFORM 066-CALCULA-HORAS-CAR
008990     END-IF
009000     ADD 1 TO WKS-I-CAR.
009010 062-EXPANDE-CAR-DIA-E. EXIT.
009020*----------------------------------------------------------------
009030* VALIDACION DE DIA ACTIVO (RANGO DE FECHAS + CODIGO DE DIA)
009040*----------------------------------------------------------------
009050*----------------------------------------------------------------
009060* DECIDE SI EL DIA WKS-DIAS-DIA-ACTUAL QUEDA DENTRO DE LA
009070* VIGENCIA DE LA SOLICITUD (FROM-DATE/TO-DATE) Y SI EL CODIGO DE
009080* DIA DE LA SEMANA DE CHANARQ (DOS LETRAS) COINCIDE CON EL DOW
009090* QUE YA CALCULO 027-CALCULA-DOW PARA ESTE DIA. EL CODIGO NO
009100* RECORRE VARIOS DIAS: LO LLAMA 061-PROCESA-UN-DIA UNA VEZ POR
009110* CADA DIA DE LA VENTANA, ASI QUE AQUI SOLO SE EVALUA "HOY".
009120*----------------------------------------------------------------
009130 063-VALIDA-DIA-ACTIVO SECTION.
009140     MOVE 0 TO WKS-DIA-ACTIVO
009150*    LA VENTANA DE VIGENCIA ES INCLUSIVA EN AMBOS EXTREMOS, POR
009160*    ESO SE COMPARA CON NOT < Y NOT > EN VEZ DE < Y >.
009170     IF WKS-FECHA-DIA-ACTUAL NOT < WKS-CAR-FROM-DATE(WKS-I-CAR)
009180        AND WKS-FECHA-DIA-ACTUAL NOT > WKS-CAR-TO-DATE(WKS-I-CAR)
009190         EVALUATE WKS-CAR-WEEKDAY-CODE(WKS-I-CAR)
009200*            DA = TODOS LOS DIAS, SIN IMPORTAR EL DOW.
009210             WHEN "DA"
009220                 MOVE 1 TO WKS-DIA-ACTIVO
009230*            MO/TU/WE/TH/FR/SA/SU = UN SOLO DIA DE LA SEMANA.
009240*            WKS-DOW SIGUE LA CONVENCION 0=DOMINGO..6=SABADO DEL
009250*            METODO DE ERAS DE 400 ANOS DE 027-CALCULA-DOW, NO LA
009260*            CODIFICACION DE DOS LETRAS QUE TRAE CHANARQ.
009270             WHEN "MO"
009280                 IF WKS-DOW = 1 MOVE 1 TO WKS-DIA-ACTIVO END-IF
009290             WHEN "TU"
009300                 IF WKS-DOW = 2 MOVE 1 TO WKS-DIA-ACTIVO END-IF
009310             WHEN "WE"
009320                 IF WKS-DOW = 3 MOVE 1 TO WKS-DIA-ACTIVO END-IF
009330             WHEN "TH"
009340                 IF WKS-DOW = 4 MOVE 1 TO WKS-DIA-ACTIVO END-IF
009350             WHEN "FR"
009360                 IF WKS-DOW = 5 MOVE 1 TO WKS-DIA-ACTIVO END-IF
009370             WHEN "SA"
009380                 IF WKS-DOW = 6 MOVE 1 TO WKS-DIA-ACTIVO END-IF
009390             WHEN "SU"
009400                 IF WKS-DOW = 0 MOVE 1 TO WKS-DIA-ACTIVO END-IF
009410*            MT = LUNES A JUEVES (CORRIDA DE "ENTRE SEMANA CORTA"
009420*            QUE PIDEN ALGUNOS CANALES PARA EXCLUIR EL VIERNES).
009430             WHEN "MT"
009440                 IF WKS-DOW NOT < 1 AND WKS-DOW NOT > 4
009450                     MOVE 1 TO WKS-DIA-ACTIVO
009460                 END-IF
009470*            MF = LUNES A VIERNES (ENTRE SEMANA COMPLETA).
009480             WHEN "MF"
009490                 IF WKS-DOW NOT < 1 AND WKS-DOW NOT > 5
009500                     MOVE 1 TO WKS-DIA-ACTIVO
009510                 END-IF
009520*            WN = FIN DE SEMANA (SABADO O DOMINGO).
009530             WHEN "WN"
009540                 IF WKS-DOW = 0 OR WKS-DOW = 6
009550                     MOVE 1 TO WKS-DIA-ACTIVO
009560                 END-IF
009570*            CODIGO DE DIA NO RECONOCIDO EN CHANARQ: SE ABORTA LA
009580*            CORRIDA EN VEZ DE IGNORAR LA FILA EN SILENCIO, PARA
009590*            FORZAR LA CORRECCION DEL ARCHIVO FUENTE (VER
009600*            TKT-234102 EN LA BITACORA).
009610             WHEN OTHER
009620                 PERFORM 065-ERROR-DIA-SEMANA                     SBIY1D01
009630         END-EVALUATE
009640     END-IF.
009650 063-VALIDA-DIA-ACTIVO-E. EXIT.
009660
009670*----------------------------------------------------------------
009680* RUTINA DE ABORTO COMUN PARA CODIGO DE DIA NO RECONOCIDO (VER
009690* WHEN OTHER EN 063). CIERRA ARCHIVOS ANTES DE STOP RUN PARA NO
009700* DEJAR LAS SALIDAS A MEDIO ESCRIBIR.
009710*----------------------------------------------------------------
009720 065-ERROR-DIA-SEMANA SECTION.
009730     DISPLAY "***************************************************"
009740     DISPLAY "* SBIY1D01 - CODIGO DE DIA NO RECONOCIDO         *"
009750     DISPLAY "* CAR-ID   : " WKS-CAR-ID(WKS-I-CAR)
009760     DISPLAY "* CODIGO   : " WKS-CAR-WEEKDAY-CODE(WKS-I-CAR)
009770     DISPLAY "***************************************************"
009780     MOVE 91 TO RETURN-CODE
009790     PERFORM 099-CERRAR-ARCHIVOS
009800     STOP RUN.
009810 065-ERROR-DIA-SEMANA-E. EXIT.
009820*----------------------------------------------------------------
009830* EXPANSION POR HORA - UN CANDIDATO POR CADA HORA CUBIERTA
009840*----------------------------------------------------------------
009850*----------------------------------------------------------------
009860* DERIVA LA HORA DE INICIO Y LA HORA TOPE (EXCLUSIVA) DEL RANGO
009870* DE LA SOLICITUD A PARTIR DE FROM-TIME/TO-TIME (FORMATO HHMM).
009880* EL CANDIDATO SE EMITE POR HORA COMPLETA, ASI QUE SI TO-TIME
009890* TRAE MINUTOS DISTINTOS DE CERO SE REDONDEA HACIA ARRIBA (LA
009900* HORA EN CURSO SE CONSIDERA SOLICITADA COMPLETA).
009910*----------------------------------------------------------------
009920 066-CALCULA-HORAS-CAR SECTION.
009930     MOVE WKS-CAR-FROM-TIME(WKS-I-CAR) TO WKS-HHMM-VAL
009940     MOVE WKS-HHMM-HH TO WKS-HORA-DESDE
009950     MOVE WKS-CAR-TO-TIME(WKS-I-CAR) TO WKS-HHMM-VAL
009960     MOVE WKS-HHMM-HH TO WKS-HORA-HASTA
009970*    MINUTOS DISTINTOS DE CERO EN TO-TIME EMPUJAN EL TOPE A LA
009980*    SIGUIENTE HORA (EJ. TO-TIME 21:30 INCLUYE LA HORA 21).
009990     IF WKS-HHMM-MM NOT = 0
010000         ADD 1 TO WKS-HORA-HASTA
010010     END-IF
010020     MOVE WKS-HORA-DESDE TO WKS-HORA-ACTUAL
010030     PERFORM 067-CONSTRUYE-CANDIDATO
010040         UNTIL WKS-HORA-ACTUAL NOT < WKS-HORA-HASTA.
010050 066-CALCULA-HORAS-CAR-E. EXIT.
010060*----------------------------------------------------------------
010070* ARMA UN CANDIDATO COMPLETO (TIMESTAMPS, MAPEO, NOMBRES, EPOCA)
010080* Y LO INSERTA EN LA TABLA SI NO ESTA REPETIDO
010090*----------------------------------------------------------------
010100 067-CONSTRUYE-CANDIDATO SECTION.
010110     PERFORM 068-BUSCA-MAPEO-YCM
010120     PERFORM 070-CONSTRUYE-TIMESTAMPS
010130     PERFORM 071-CALCULA-EPOCA
010140     PERFORM 072-CONSTRUYE-NOMBRE-YOUSEE
010150     PERFORM 073-CONSTRUYE-ID-ARCHIVO-SB
010160     PERFORM 074-INSERTA-CANDIDATO-MFP
010170     ADD 1 TO WKS-HORA-ACTUAL.
010180 067-CONSTRUYE-CANDIDATO-E. EXIT.
010190*----------------------------------------------------------------
010200* BUSQUEDA DEL MAPEO DE CANAL VIGENTE MAS RECIENTE. NO ES UNA
010210* BUSQUEDA POR LLAVE EXACTA (SEARCH ALL), SINO "EL DE FECHA
010220* EFECTIVA MAS ALTA QUE NO SUPERE EL DIA DEL CANDIDATO", POR LO
010230* QUE SE RECORRE LA TABLA COMPLETA.
010240*----------------------------------------------------------------
010250 068-BUSCA-MAPEO-YCM SECTION.
010260     MOVE ZEROS TO WKS-YCM-MEJOR-FECHA
010270     MOVE ZERO  TO WKS-YCM-MEJOR-IDX
010280     MOVE 1     TO WKS-I-YCM
010290     PERFORM 0681-BUSCA-MAPEO-YCM-UNA
010300         UNTIL WKS-I-YCM > WKS-YCM-TOTAL
010310     IF WKS-YCM-MEJOR-IDX = ZERO
010320         PERFORM 069-ERROR-SIN-MAPEO
010330     ELSE
010340         MOVE WKS-YCM-YOUSEE-CHANNEL-ID(WKS-YCM-MEJOR-IDX)
010350                                        TO WKS-YCM-CANAL-TRABAJO
010360     END-IF.
010370 068-BUSCA-MAPEO-YCM-E. EXIT.
010380
010390*----------------------------------------------------------------
010400* COMPARA UNA FILA DE YCMAPEO CONTRA EL CANDIDATO Y, SI ES MEJOR
010410* QUE EL MEJOR GUARDADO HASTA AHORA (MISMO CANAL SB, FECHA
010420* EFECTIVA NO POSTERIOR AL DIA DEL CANDIDATO, Y MAS RECIENTE QUE
010430* WKS-YCM-MEJOR-FECHA), LA DEJA COMO NUEVO CANDIDATO A GANADOR.
010440* AL TERMINAR DE RECORRER TODA LA TABLA, WKS-YCM-MEJOR-IDX APUNTA
010450* AL MAPEO VIGENTE; SI QUEDA EN CERO, NO HUBO NINGUNO.
010460*----------------------------------------------------------------
010470 0681-BUSCA-MAPEO-YCM-UNA SECTION.
010480     IF WKS-YCM-SB-CHANNEL-ID(WKS-I-YCM) =
010490           WKS-CAR-SB-CHANNEL-ID(WKS-I-CAR)
010500        AND WKS-YCM-EFFECTIVE-DATE(WKS-I-YCM)
010510              NOT > WKS-FECHA-DIA-ACTUAL
010520        AND WKS-YCM-EFFECTIVE-DATE(WKS-I-YCM)
010530              NOT < WKS-YCM-MEJOR-FECHA
010540         MOVE WKS-YCM-EFFECTIVE-DATE(WKS-I-YCM)
010550                                      TO WKS-YCM-MEJOR-FECHA
010560         MOVE WKS-I-YCM               TO WKS-YCM-MEJOR-IDX
010570     END-IF
010580     ADD 1 TO WKS-I-YCM.
010590 0681-BUSCA-MAPEO-YCM-UNA-E. EXIT.
010600
010610 069-ERROR-SIN-MAPEO SECTION.
010620     DISPLAY "***************************************************"
010630     DISPLAY "* SBIY1D01 - SIN MAPEO YOUSEE VIGENTE            *"
010640     DISPLAY "* CANAL SB : " WKS-CAR-SB-CHANNEL-ID(WKS-I-CAR)
010650     DISPLAY "* FECHA    : " WKS-FECHA-DIA-ACTUAL
010660     DISPLAY "***************************************************"
010670     MOVE 91 TO RETURN-CODE
010680     PERFORM 099-CERRAR-ARCHIVOS
010690     STOP RUN.
010700 069-ERROR-SIN-MAPEO-E. EXIT.
010710*----------------------------------------------------------------
010720* ARMA LA HORA DE INICIO Y LA HORA DE FIN DEL CANDIDATO. LA HORA
010730* DE FIN PUEDE CRUZAR A LA MEDIANOCHE DEL DIA SIGUIENTE (HORA 23
010740* + 1 = DIA SIGUIENTE, HORA 00).
010750*----------------------------------------------------------------
010760 070-CONSTRUYE-TIMESTAMPS SECTION.
010770*    LA HORA DE INICIO ES SIEMPRE WKS-HORA-ACTUAL EN PUNTO, EL
010780*    MISMO DIA DEL CANDIDATO (WKS-FDA-*, YA CALCULADO EN 061).
010790     MOVE WKS-FDA-ANIO TO WKS-TSI-ANIO
010800     MOVE WKS-FDA-MES  TO WKS-TSI-MES
010810     MOVE WKS-FDA-DIA  TO WKS-TSI-DIA
010820     MOVE WKS-HORA-ACTUAL TO WKS-TSI-HH
010830     MOVE ZEROS TO WKS-TSI-MM WKS-TSI-SS
010840*    SI LA HORA ACTUAL ES LA 23, LA HORA DE FIN (23+1=24) CAE EN
010850*    LA MEDIANOCHE DEL DIA SIGUIENTE: HAY QUE VOLVER A CONVERTIR
010860*    A DIA ABSOLUTO, SUMAR 1, Y REGRESAR A FECHA CALENDARIO (026).
010870*    EN CUALQUIER OTRA HORA, EL FIN ES SIMPLEMENTE HORA+1 DEL
010880*    MISMO DIA.
010890     IF WKS-HORA-ACTUAL = 23
010900         COMPUTE WKS-DIAS-ABS = WKS-DIAS-DIA-ACTUAL + 1
010910         PERFORM 026-DIAS-ABS-A-FECHA
010920         MOVE WKS-H-ANIO TO WKS-TSF-ANIO
010930         MOVE WKS-H-MES  TO WKS-TSF-MES
010940         MOVE WKS-H-DIA  TO WKS-TSF-DIA
010950         MOVE ZERO       TO WKS-TSF-HH
010960     ELSE
010970         MOVE WKS-FDA-ANIO TO WKS-TSF-ANIO
010980         MOVE WKS-FDA-MES  TO WKS-TSF-MES
010990         MOVE WKS-FDA-DIA  TO WKS-TSF-DIA
011000         COMPUTE WKS-TSF-HH = WKS-HORA-ACTUAL + 1
011010     END-IF
011020     MOVE ZEROS TO WKS-TSF-MM WKS-TSF-SS
011030*    SE ARMAN DOS VERSIONES DEL TIMESTAMP: LA "PUNTEADA"
011040*    (AAAA-MM-DD.HH.MM.SS) QUE USA 073 PARA EL ID DE ARCHIVO SB,
011050*    Y MAS ABAJO LA NUMERICA (WKS-TSI-NUM/WKS-TSF-NUM, VIA
011060*    REDEFINES) QUE USA 072 PARA START-TIME/END-TIME.
011070     STRING WKS-TSI-ANIO DELIMITED BY SIZE "-" DELIMITED BY SIZE
011080            WKS-TSI-MES  DELIMITED BY SIZE "-" DELIMITED BY SIZE
011090            WKS-TSI-DIA  DELIMITED BY SIZE "-" DELIMITED BY SIZE
011100            WKS-TSI-HH   DELIMITED BY SIZE "." DELIMITED BY SIZE
011110            WKS-TSI-MM   DELIMITED BY SIZE "." DELIMITED BY SIZE
011120            WKS-TSI-SS   DELIMITED BY SIZE
011130            INTO WKS-TSI-DOTTED
011140     END-STRING
011150     STRING WKS-TSF-ANIO DELIMITED BY SIZE "-" DELIMITED BY SIZE
011160            WKS-TSF-MES  DELIMITED BY SIZE "-" DELIMITED BY SIZE
011170            WKS-TSF-DIA  DELIMITED BY SIZE "-" DELIMITED BY SIZE
011180            WKS-TSF-HH   DELIMITED BY SIZE "." DELIMITED BY SIZE
011190            WKS-TSF-MM   DELIMITED BY SIZE "." DELIMITED BY SIZE
011200            WKS-TSF-SS   DELIMITED BY SIZE
011210            INTO WKS-TSF-DOTTED
011220     END-STRING.
011230 070-CONSTRUYE-TIMESTAMPS-E. EXIT.
011240*----------------------------------------------------------------
011250* CALCULO DE SEGUNDOS DESDE LA EPOCA UNIX PARA INICIO Y FIN
011260*----------------------------------------------------------------
011270 071-CALCULA-EPOCA SECTION.
011280*    REUTILIZA 025-FECHA-A-DIAS-ABS (YA DISENADA PARA CONTAR DIAS
011290*    DESDE EL ORIGEN DEL METODO DE ERAS DE 400 ANOS) RESTANDO
011300*    WKS-CONST-719468 PARA TRASLADAR ESE ORIGEN (0000-03-01) A LA
011310*    EPOCA UNIX (1970-01-01); DE AHI SOLO FALTA MULTIPLICAR POR
011320*    86400 Y SUMAR HORAS/MINUTOS/SEGUNDOS. SE HACE UNA VEZ PARA EL
011330*    INICIO Y OTRA PARA EL FIN DEL CANDIDATO.
011340     MOVE WKS-TSI-ANIO TO WKS-H-ANIO
011350     MOVE WKS-TSI-MES  TO WKS-H-MES
011360     MOVE WKS-TSI-DIA  TO WKS-H-DIA
011370     PERFORM 025-FECHA-A-DIAS-ABS
011380     COMPUTE WKS-DIAS-EPOCA = WKS-DIAS-ABS - WKS-CONST-719468
011390     COMPUTE WKS-EPOCA-INICIO ROUNDED =
011400             (WKS-DIAS-EPOCA * 86400) + (WKS-TSI-HH * 3600)
011410             + (WKS-TSI-MM * 60) + WKS-TSI-SS
011420     MOVE WKS-TSF-ANIO TO WKS-H-ANIO
011430     MOVE WKS-TSF-MES  TO WKS-H-MES
011440     MOVE WKS-TSF-DIA  TO WKS-H-DIA
011450     PERFORM 025-FECHA-A-DIAS-ABS
011460     COMPUTE WKS-DIAS-EPOCA = WKS-DIAS-ABS - WKS-CONST-719468
011470     COMPUTE WKS-EPOCA-FIN ROUNDED =
011480             (WKS-DIAS-EPOCA * 86400) + (WKS-TSF-HH * 3600)
011490             + (WKS-TSF-MM * 60) + WKS-TSF-SS
011500*    SE PASAN LOS DOS VALORES DE EPOCA A SUS VERSIONES DISPLAY
011510*    (WKS-EPOCA-*-ED) Y SE CUENTAN LOS CEROS A LA IZQUIERDA DE
011520*    CADA UNA; 073 USA ESOS CONTADORES PARA RECORTARLOS VIA
011530*    REFERENCE MODIFICATION ANTES DE METERLOS EN EL ID DE
011540*    ARCHIVO SB (LA BODEGA DE YOUSEE RECHAZA CEROS A LA IZQUIERDA
011550*    EN LOS SEGUNDOS DE EPOCA).
011560     MOVE WKS-EPOCA-INICIO TO WKS-EPOCA-INICIO-ED
011570     MOVE WKS-EPOCA-FIN    TO WKS-EPOCA-FIN-ED
011580     INSPECT WKS-EPOCA-INICIO-ED TALLYING WKS-CEROS-INI
011590             FOR LEADING ZEROS
011600     INSPECT WKS-EPOCA-FIN-ED    TALLYING WKS-CEROS-FIN
011610             FOR LEADING ZEROS.
011620 071-CALCULA-EPOCA-E. EXIT.
011630*----------------------------------------------------------------
011640* NOMBRE LADO YOUSEE: <CANAL>_<INICIO>_<FIN>.MUX
011650*----------------------------------------------------------------
011660 072-CONSTRUYE-NOMBRE-YOUSEE SECTION.
011670*    EL NOMBRE LADO YOUSEE USA EL CANAL YOUSEE (NO EL CANAL SB) Y
011680*    LOS TIMESTAMPS NUMERICOS (WKS-TSI-NUM/WKS-TSF-NUM), NO LOS
011690*    PUNTEADOS; AMBOS YA LOS DEJO LISTOS 070.
011700     STRING WKS-YCM-CANAL-TRABAJO DELIMITED BY SPACE
011710            "_"          DELIMITED BY SIZE
011720            WKS-TSI-NUM  DELIMITED BY SIZE
011730            "_"          DELIMITED BY SIZE
011740            WKS-TSF-NUM  DELIMITED BY SIZE
011750            ".mux"       DELIMITED BY SIZE
011760            INTO WKS-CAND-YOUSEE-FILENAME
011770     END-STRING
011780     MOVE WKS-CAR-SB-CHANNEL-ID(WKS-I-CAR)
011790                                    TO WKS-CAND-SB-CHANNEL-ID
011800     MOVE WKS-YCM-CANAL-TRABAJO     TO WKS-CAND-YOUSEE-CHANNEL-ID
011810     MOVE WKS-TSI-NUM                TO WKS-CAND-START-TIME
011820     MOVE WKS-TSF-NUM                TO WKS-CAND-END-TIME.
011830 072-CONSTRUYE-NOMBRE-YOUSEE-E. EXIT.
011840*----------------------------------------------------------------
011850* IDENTIFICADOR LADO SB: <CANAL>_YOUSEE.<EPOCA-INI>-<PUNTEADA
011860* INI>_<EPOCA-FIN>-<PUNTEADA FIN>_FTP.TS. LOS SEGUNDOS DE EPOCA
011870* SE ESCRIBEN SIN CEROS A LA IZQUIERDA (INSPECT TALLYING).
011880*----------------------------------------------------------------
011890 073-CONSTRUYE-ID-ARCHIVO-SB SECTION.
011900*    REFERENCE MODIFICATION (CAMPO(N+1:)) RECORTA LOS CEROS A LA
011910*    IZQUIERDA QUE CONTO 071, EMPEZANDO LA SUBCADENA UNA POSICION
011920*    DESPUES DEL ULTIMO CERO.
011930     STRING WKS-CAR-SB-CHANNEL-ID(WKS-I-CAR) DELIMITED BY SPACE
011940            "_yousee."   DELIMITED BY SIZE
011950            WKS-EPOCA-INICIO-ED(WKS-CEROS-INI + 1 : )
011960                         DELIMITED BY SIZE
011970            "-"          DELIMITED BY SIZE
011980            WKS-TSI-DOTTED DELIMITED BY SIZE
011990            "_"          DELIMITED BY SIZE
012000            WKS-EPOCA-FIN-ED(WKS-CEROS-FIN + 1 : )
012010                         DELIMITED BY SIZE
012020            "-"          DELIMITED BY SIZE
012030            WKS-TSF-DOTTED DELIMITED BY SIZE
012040            "_ftp.ts"    DELIMITED BY SIZE
012050            INTO WKS-CAND-SB-FILE-ID
012060     END-STRING.
012070 073-CONSTRUYE-ID-ARCHIVO-SB-E. EXIT.
012080*----------------------------------------------------------------
012090* INSERCION CON DESCARTE DE DUPLICADOS (MISMO ID DE ARCHIVO SB)
012100*----------------------------------------------------------------
012110 074-INSERTA-CANDIDATO-MFP SECTION.
012120*    WKS-J-MFP ES UN SUBINDICE APARTE DE WKS-I-CAR/WKS-I-YCM/
012130*    WKS-I-WFS PORQUE RECORRE LA TABLA MFP (DE CANDIDATOS), NO
012140*    NINGUNA DE LAS TABLAS DE ENTRADA.
012150     MOVE 0 TO WKS-CANDIDATO-DUPLICADO
012160     MOVE 1 TO WKS-J-MFP
012170     PERFORM 0741-BUSCA-DUPLICADO-MFP
012180         UNTIL WKS-J-MFP > WKS-MFP-TOTAL
012190*    SOLO SE AGREGA SI NINGUN CANDIDATO PREVIO TIENE EL MISMO ID
012200*    DE ARCHIVO SB (PUEDE REPETIRSE CUANDO DOS FILAS DE CHANARQ
012210*    SOLAPAN SU VENTANA DE FECHAS/HORAS PARA EL MISMO CANAL).
012220     IF NOT WKS-ES-DUPLICADO
012230         ADD 1 TO WKS-MFP-TOTAL
012240         MOVE WKS-CAND-SB-FILE-ID
012250                    TO WKS-MFP-SB-FILE-ID(WKS-MFP-TOTAL)
012260         MOVE WKS-CAND-YOUSEE-FILENAME
012270                    TO WKS-MFP-YOUSEE-FILENAME(WKS-MFP-TOTAL)
012280         MOVE WKS-CAND-SB-CHANNEL-ID
012290                    TO WKS-MFP-SB-CHANNEL-ID(WKS-MFP-TOTAL)
012300         MOVE WKS-CAND-YOUSEE-CHANNEL-ID
012310                    TO WKS-MFP-YOUSEE-CHANNEL-ID(WKS-MFP-TOTAL)
012320         MOVE WKS-CAND-START-TIME
012330                    TO WKS-MFP-START-TIME(WKS-MFP-TOTAL)
012340         MOVE WKS-CAND-END-TIME
012350                    TO WKS-MFP-END-TIME(WKS-MFP-TOTAL)
012360     END-IF.
012370 074-INSERTA-CANDIDATO-MFP-E. EXIT.
012380
012390*----------------------------------------------------------------
012400* COMPARA UN CANDIDATO YA INSERTADO (INDICE WKS-J-MFP) CONTRA EL
012410* CANDIDATO NUEVO; SI COINCIDE EL ID DE ARCHIVO SB, MARCA
012420* WKS-CANDIDATO-DUPLICADO Y LA FILA NUEVA SE DESCARTA (EL DESCARTE
012430* LO HACE 074, NO AQUI).
012440*----------------------------------------------------------------
012450 0741-BUSCA-DUPLICADO-MFP SECTION.
012460     IF WKS-MFP-SB-FILE-ID(WKS-J-MFP) = WKS-CAND-SB-FILE-ID
012470         MOVE 1 TO WKS-CANDIDATO-DUPLICADO
012480     END-IF
012490     ADD 1 TO WKS-J-MFP.
012500 0741-BUSCA-DUPLICADO-MFP-E. EXIT.
012510*----------------------------------------------------------------
012520* ORDENA LA TABLA DE CANDIDATOS POR NOMBRE YOUSEE ASCENDENTE.
012530* SORT DE ARCHIVO DE TRABAJO (WORKFILE/SORTWK1) CON PROCEDIMIENTO
012540* DE ENTRADA Y DE SALIDA, IGUAL QUE EL SORT DE EDU3016/EDU33018
012550* DE ESTE TALLER (NO SE ORDENA LA TABLA EN MEMORIA DIRECTAMENTE).
012560*----------------------------------------------------------------
012570 080-ORDENA-TABLA-MFP SECTION.
012580     SORT WORKFILE ON ASCENDING KEY MFP-YOUSEE-FILENAME
012590         INPUT  PROCEDURE IS 081-DESCARGA-TABLA-MFP
012600         OUTPUT PROCEDURE IS 082-RECARGA-TABLA-MFP.             SBIY1D01
012610 080-ORDENA-TABLA-MFP-E. EXIT.
012620*----------------------------------------------------------------
012630* PROCEDIMIENTO DE ENTRADA DEL SORT: LIBERA CADA RENGLON DE LA
012640* TABLA EN MEMORIA HACIA EL ARCHIVO DE TRABAJO.
012650*----------------------------------------------------------------
012660 081-DESCARGA-TABLA-MFP SECTION.
012670     MOVE 1 TO WKS-I-MFP
012680     PERFORM 0811-DESCARGA-UNA-FILA-MFP
012690         UNTIL WKS-I-MFP > WKS-MFP-TOTAL.
012700 081-DESCARGA-TABLA-MFP-E. EXIT.
012710
012720*----------------------------------------------------------------
012730* BAJA UN RENGLON DE LA TABLA WKS-TABLA-MFP-DATOS AL AREA SD DEL
012740* SORT (REG-MFPARAM, LAYOUT MFPARAM.CPY) Y LO LIBERA CON RELEASE.
012750* WKS-TOTAL-FILAS-SORT ES SOLO PARA ESTADISTICA DE CIERRE, NO
012760* PARTICIPA EN LA LOGICA DEL SORT.
012770*----------------------------------------------------------------
012780 0811-DESCARGA-UNA-FILA-MFP SECTION.
012790     INITIALIZE REG-MFPARAM
012800     MOVE WKS-MFP-SB-FILE-ID(WKS-I-MFP)
012810                               TO MFP-SB-FILE-ID
012820     MOVE WKS-MFP-YOUSEE-FILENAME(WKS-I-MFP)
012830                               TO MFP-YOUSEE-FILENAME
012840     MOVE WKS-MFP-SB-CHANNEL-ID(WKS-I-MFP)
012850                               TO MFP-SB-CHANNEL-ID
012860     MOVE WKS-MFP-YOUSEE-CHANNEL-ID(WKS-I-MFP)
012870                               TO MFP-YOUSEE-CHANNEL-ID
012880     MOVE WKS-MFP-START-TIME(WKS-I-MFP)
012890                               TO MFP-START-TIME
012900     MOVE WKS-MFP-END-TIME(WKS-I-MFP)
012910                               TO MFP-END-TIME
012920     RELEASE REG-MFPARAM
012930     ADD 1 TO WKS-TOTAL-FILAS-SORT
012940     ADD 1 TO WKS-I-MFP.
012950 0811-DESCARGA-UNA-FILA-MFP-E. EXIT.
012960*----------------------------------------------------------------
012970* PROCEDIMIENTO DE SALIDA DEL SORT: RECIBE LOS RENGLONES YA
012980* ORDENADOS Y RECARGA LA TABLA EN MEMORIA EN ESE ORDEN.
012990*----------------------------------------------------------------
013000 082-RECARGA-TABLA-MFP SECTION.
013010     MOVE ZERO TO WKS-MFP-TOTAL
013020     MOVE ZERO TO WKS-FIN-ORDENA
013030     RETURN WORKFILE
013040         AT END SET WKS-HAY-FIN-ORDENA TO TRUE
013050     END-RETURN
013060     PERFORM 0821-RECARGA-UNA-FILA-MFP
013070         UNTIL WKS-HAY-FIN-ORDENA.
013080 082-RECARGA-TABLA-MFP-E. EXIT.
013090
013100*----------------------------------------------------------------
013110* RECIBE UN RENGLON YA ORDENADO POR EL SORT Y LO REGRESA A LA
013120* TABLA EN MEMORIA (EN EL NUEVO ORDEN), LEYENDO DE UNA VEZ EL
013130* SIGUIENTE RENGLON PARA LA PROXIMA VUELTA DEL PERFORM.
013140*----------------------------------------------------------------
013150 0821-RECARGA-UNA-FILA-MFP SECTION.
013160     ADD 1 TO WKS-MFP-TOTAL
013170     MOVE MFP-SB-FILE-ID
013180              TO WKS-MFP-SB-FILE-ID(WKS-MFP-TOTAL)
013190     MOVE MFP-YOUSEE-FILENAME
013200              TO WKS-MFP-YOUSEE-FILENAME(WKS-MFP-TOTAL)
013210     MOVE MFP-SB-CHANNEL-ID
013220              TO WKS-MFP-SB-CHANNEL-ID(WKS-MFP-TOTAL)
013230     MOVE MFP-YOUSEE-CHANNEL-ID
013240              TO WKS-MFP-YOUSEE-CHANNEL-ID(WKS-MFP-TOTAL)
013250     MOVE MFP-START-TIME
013260              TO WKS-MFP-START-TIME(WKS-MFP-TOTAL)
013270     MOVE MFP-END-TIME
013280              TO WKS-MFP-END-TIME(WKS-MFP-TOTAL)
013290     RETURN WORKFILE
013300         AT END SET WKS-HAY-FIN-ORDENA TO TRUE
013310     END-RETURN.
013320 0821-RECARGA-UNA-FILA-MFP-E. EXIT.
013330*----------------------------------------------------------------
013340* FILTRO POR ESTADO DE FLUJO Y EMISION DEL DOCUMENTO JSON
013350*----------------------------------------------------------------
013360 090-FILTRA-E-EMITE SECTION.
013370*    ABRE EL OBJETO RAIZ Y EL ARREGLO "downloads". EL ARREGLO SE
013380*    DEJA ABIERTO (SIN "]" TODAVIA) PORQUE TODAVIA NO SE SABE
013390*    CUANTOS OBJETOS, SI ACASO ALGUNO, SE VAN A EMITIR.
013400     MOVE " {" TO REG-TRABJSN
013410     WRITE REG-TRABJSN
013420     MOVE "     " & QUOTE & "downloads" & QUOTE & ":["
013430                 TO WKS-LINEA-JSON
013440     MOVE WKS-LINEA-JSON TO REG-TRABJSN
013450     WRITE REG-TRABJSN
013460     MOVE ZERO TO WKS-CONTADOR-EMITIDOS
013470     MOVE 1    TO WKS-I-MFP
013480*    CADA VUELTA DE 091 DECIDE SI EMITE UN OBJETO Y, DE EMITIRLO,
013490*    SE ENCARGA DE LA COMA QUE LO SEPARA DEL OBJETO ANTERIOR; AQUI
013500*    SOLO SE CUENTA CUANTOS SE EMITIERON (WKS-CONTADOR-EMITIDOS).
013510     PERFORM 091-FILTRA-UN-CANDIDATO
013520         UNTIL WKS-I-MFP > WKS-MFP-TOTAL
013530*    SI NO SE EMITIO NINGUN OBJETO (CASO DE ARREGLO VACIO, VER
013540*    TKT-249711 EN LA BITACORA) NO SE CIERRA NINGUN OBJETO AQUI;
013550*    SOLO SE CIERRA EL QUE QUEDO ABIERTO POR EL ULTIMO 094.
013560     IF WKS-CONTADOR-EMITIDOS > ZERO
013570         MOVE "         }" TO REG-TRABJSN
013580         WRITE REG-TRABJSN
013590     END-IF
013600*    CIERRA EL ARREGLO "downloads" Y EL OBJETO RAIZ. ESTA LINEA SE
013610*    ESCRIBE IGUAL HAYA O NO HAYA HABIDO DESCARGAS (ARREGLO VACIO
013620*    VALIDO: "downloads":[]).
013630     MOVE "     ]" TO REG-TRABJSN
013640     WRITE REG-TRABJSN
013650     MOVE " }" TO REG-TRABJSN
013660     WRITE REG-TRABJSN.
013670 090-FILTRA-E-EMITE-E. EXIT.
013680
013690*----------------------------------------------------------------
013700* DECIDE SI UN CANDIDATO (RENGLON DE LA TABLA MFP YA ORDENADA)
013710* DEBE EMITIRSE EN EL JSON, Y SI SI, ESCRIBE LA COMA DE CIERRE
013720* DEL OBJETO ANTERIOR ANTES DE ARMAR EL SUYO (EL PRIMER OBJETO
013730* EMITIDO NO LLEVA COMA PRECEDENTE, POR ESO EL IF SOBRE
013740* WKS-CONTADOR-EMITIDOS).
013750*----------------------------------------------------------------
013760 091-FILTRA-UN-CANDIDATO SECTION.
013770     PERFORM 092-DEBE-INICIAR-INGESTA
013780     IF WKS-SI-INICIAR
013790         IF WKS-CONTADOR-EMITIDOS > ZERO
013800             MOVE "         }," TO REG-TRABJSN
013810             WRITE REG-TRABJSN
013820         END-IF
013830         PERFORM 094-ESCRIBE-OBJETO-JSON
013840         ADD 1 TO WKS-CONTADOR-EMITIDOS
013850     END-IF
013860     ADD 1 TO WKS-I-MFP.
013870 091-FILTRA-UN-CANDIDATO-E. EXIT.
013880*----------------------------------------------------------------
013890* REGLA DE DEDUP POR ESTADO ("SHOULDINITITATEINGEST"). BUSCA EL
013900* ULTIMO ESTADO DE FLUJO DEL ARCHIVO (FECHA DE ESTADO MAS ALTA,
013910* NO ES BUSQUEDA POR LLAVE EXACTA -> RECORRIDO LINEAL).
013920*----------------------------------------------------------------
013930 092-DEBE-INICIAR-INGESTA SECTION.
013940     MOVE ZERO  TO WKS-ULTIMO-WFS-IDX
013950     MOVE ZEROS TO WKS-ULTIMA-FECHA-WFS
013960     MOVE 1     TO WKS-I-WFS
013970     PERFORM 0921-BUSCA-WFS-UNA UNTIL WKS-I-WFS > WKS-WFS-TOTAL
013980     IF WKS-ULTIMO-WFS-IDX = ZERO
013990         MOVE 1 TO WKS-INICIAR-INGESTA
014000     ELSE
014010         IF WKS-WFS-COMPONENT-NAME(WKS-ULTIMO-WFS-IDX) =
014020               WKS-COMPONENTE-FINAL
014030            AND WKS-WFS-STATE-NAME(WKS-ULTIMO-WFS-IDX) =
014040               WKS-ESTADO-FINAL
014050             PERFORM 093-CALCULA-EDAD-HORAS
014060             MOVE 0 TO WKS-INICIAR-INGESTA
014070         ELSE
014080             MOVE 1 TO WKS-INICIAR-INGESTA
014090         END-IF
014100     END-IF.
014110 092-DEBE-INICIAR-INGESTA-E. EXIT.
014120
014130*----------------------------------------------------------------
014140* WFESTAD SE CARGA COMPLETO EN MEMORIA UNA SOLA VEZ (050), ASI QUE
014150* AQUI SE FILTRA FILA POR FILA POR EL SB-FILE-ID DEL CANDIDATO
014160* ACTUAL; DE LAS QUE COINCIDEN, SE QUEDA CON LA DE FECHA DE
014170* ESTADO MAS ALTA (EL CAMBIO DE ESTADO MAS RECIENTE DEL FLUJO
014180* PARA ESE ARCHIVO).
014190*----------------------------------------------------------------
014200 0921-BUSCA-WFS-UNA SECTION.
014210     IF WKS-WFS-SB-FILE-ID(WKS-I-WFS) =
014220           WKS-MFP-SB-FILE-ID(WKS-I-MFP)
014230        AND WKS-WFS-STATE-DATE(WKS-I-WFS)
014240              NOT < WKS-ULTIMA-FECHA-WFS
014250         MOVE WKS-WFS-STATE-DATE(WKS-I-WFS)
014260                TO WKS-ULTIMA-FECHA-WFS
014270         MOVE WKS-I-WFS                     TO WKS-ULTIMO-WFS-IDX
014280     END-IF
014290     ADD 1 TO WKS-I-WFS.
014300 0921-BUSCA-WFS-UNA-E. EXIT.
014310*----------------------------------------------------------------
014320* EDAD EN HORAS DEL ESTADO FINAL, CONTRA LA FECHA DE INGESTA. SE
014330* DEJA CALCULADA EN WKS-EDAD-HORAS PARA LA BITACORA Y PARA UNA
014340* FUTURA REGLA DE REINTENTO (TKT-232077); POR AHORA EL ESTADO
014350* "COMPLETED" DEL COMPONENTE FINAL NO VUELVE A INICIAR INGESTA
014360* SIN IMPORTAR LA EDAD, SEGUN LA REGLA DE NEGOCIO VIGENTE.
014370*----------------------------------------------------------------
014380 093-CALCULA-EDAD-HORAS SECTION.
014390*    WKS-FECHA-INGESTA ES LA FECHA DE CORRIDA (SOLO DIA, SIN
014400*    HORA); SE CONVIERTE A SEGUNDOS DE EPOCA A MEDIANOCHE PARA
014410*    COMPARAR CONTRA LA FECHA-HORA COMPLETA DEL ESTADO WFS.
014420     MOVE WKS-FECHA-INGESTA(1:4) TO WKS-H-ANIO
014430     MOVE WKS-FECHA-INGESTA(5:2) TO WKS-H-MES
014440     MOVE WKS-FECHA-INGESTA(7:2) TO WKS-H-DIA
014450     PERFORM 025-FECHA-A-DIAS-ABS
014460     COMPUTE WKS-DIAS-EPOCA = WKS-DIAS-ABS - WKS-CONST-719468
014470     COMPUTE WKS-EPOCA-INGESTA ROUNDED = WKS-DIAS-EPOCA * 86400
014480*    WKS-WFS-STATE-DATE VIENE EN FORMATO AAAAMMDDHHMMSS (14
014490*    DIGITOS); SE DESCOMPONE POR POSICION (SUBSTRING) PORQUE ES UN
014500*    CAMPO DISPLAY, NO UNA FECHA ESTRUCTURADA.
014510     MOVE WKS-WFS-STATE-DATE(WKS-ULTIMO-WFS-IDX)(1:4)
014520         TO WKS-H-ANIO
014530     MOVE WKS-WFS-STATE-DATE(WKS-ULTIMO-WFS-IDX)(5:2) TO WKS-H-MES
014540     MOVE WKS-WFS-STATE-DATE(WKS-ULTIMO-WFS-IDX)(7:2) TO WKS-H-DIA
014550     PERFORM 025-FECHA-A-DIAS-ABS
014560     COMPUTE WKS-DIAS-EPOCA = WKS-DIAS-ABS - WKS-CONST-719468
014570     COMPUTE WKS-EPOCA-ESTADO ROUNDED =
014580             (WKS-DIAS-EPOCA * 86400)
014590           + (WKS-WFS-STATE-DATE(WKS-ULTIMO-WFS-IDX)(9:2) * 3600)
014600           + (WKS-WFS-STATE-DATE(WKS-ULTIMO-WFS-IDX)(11:2) * 60)
014610           + WKS-WFS-STATE-DATE(WKS-ULTIMO-WFS-IDX)(13:2)
014620*    WKS-EDAD-HORAS QUEDA CALCULADA PERO, COMO SE ACLARA EN LA
014630*    BITACORA (TKT-257330), NINGUN PARRAFO LA COMPARA TODAVIA
014640*    CONTRA WKS-HORAS-DURACION-ESP; LA REGLA DE REINTENTO VIGENTE
014650*    ES SOLO "COMPLETED" DEL COMPONENTE FINAL = NO REINICIA.
014660     COMPUTE WKS-EDAD-HORAS ROUNDED =
014670             (WKS-EPOCA-INGESTA - WKS-EPOCA-ESTADO) / 3600.       SBIY1D01
014680 093-CALCULA-EDAD-HORAS-E. EXIT.
014690*----------------------------------------------------------------
014700* ESCRIBE UN OBJETO DEL ARREGLO "DOWNLOADS" (SIN LA LLAVE DE
014710* CIERRE: ESA SE ESCRIBE DESDE 090-FILTRA-E-EMITE, JUNTO CON LA
014720* COMA CUANDO HAY UN OBJETO SIGUIENTE).
014730*----------------------------------------------------------------
014740 094-ESCRIBE-OBJETO-JSON SECTION.
014750*    CADA CAMPO SE ESCRIBE EN SU PROPIA LINEA DE REG-TRABJSN (NO
014760*    SE ARMA EL OBJETO COMPLETO EN UNA SOLA STRING) PORQUE ASI
014770*    LO RECIBE LA BODEGA DE YOUSEE: UN JSON CON SALTOS DE LINEA,
014780*    NO COMPACTO. EL ULTIMO CAMPO (SBCHANNELID) NO LLEVA COMA.
014790     MOVE "         {" TO REG-TRABJSN
014800     WRITE REG-TRABJSN
014810     STRING "            " QUOTE "fileID" QUOTE " : " QUOTE
014820            WKS-MFP-SB-FILE-ID(WKS-I-MFP) DELIMITED BY SPACE
014830            QUOTE "," DELIMITED BY SIZE
014840            INTO WKS-LINEA-JSON
014850     END-STRING
014860     MOVE WKS-LINEA-JSON TO REG-TRABJSN
014870     WRITE REG-TRABJSN
014880     STRING "            " QUOTE "youSeeFilename" QUOTE " : "
014890            QUOTE
014900            WKS-MFP-YOUSEE-FILENAME(WKS-I-MFP) DELIMITED BY SPACE
014910            QUOTE "," DELIMITED BY SIZE
014920            INTO WKS-LINEA-JSON
014930     END-STRING
014940     MOVE WKS-LINEA-JSON TO REG-TRABJSN
014950     WRITE REG-TRABJSN
014960     STRING "            " QUOTE "startTime" QUOTE " : " QUOTE
014970            WKS-MFP-START-TIME(WKS-I-MFP) DELIMITED BY SIZE
014980            QUOTE "," DELIMITED BY SIZE
014990            INTO WKS-LINEA-JSON
015000     END-STRING
015010     MOVE WKS-LINEA-JSON TO REG-TRABJSN
015020     WRITE REG-TRABJSN
015030     STRING "            " QUOTE "endTime" QUOTE " : " QUOTE
015040            WKS-MFP-END-TIME(WKS-I-MFP) DELIMITED BY SIZE
015050            QUOTE "," DELIMITED BY SIZE
015060            INTO WKS-LINEA-JSON
015070     END-STRING
015080     MOVE WKS-LINEA-JSON TO REG-TRABJSN
015090     WRITE REG-TRABJSN
015100     STRING "            " QUOTE "youseeChannelID" QUOTE " : "
015110            QUOTE
015120            WKS-MFP-YOUSEE-CHANNEL-ID(WKS-I-MFP)
015130            DELIMITED BY SPACE
015140            QUOTE "," DELIMITED BY SIZE
015150            INTO WKS-LINEA-JSON
015160     END-STRING
015170     MOVE WKS-LINEA-JSON TO REG-TRABJSN
015180     WRITE REG-TRABJSN
015190     STRING "            " QUOTE "sbChannelID" QUOTE " : " QUOTE
015200            WKS-MFP-SB-CHANNEL-ID(WKS-I-MFP) DELIMITED BY SPACE
015210            QUOTE DELIMITED BY SIZE
015220            INTO WKS-LINEA-JSON
015230     END-STRING
015240     MOVE WKS-LINEA-JSON TO REG-TRABJSN
015250     WRITE REG-TRABJSN.
015260 094-ESCRIBE-OBJETO-JSON-E. EXIT.
015270*----------------------------------------------------------------
015280* ESTADISTICAS DE CIERRE DE CORRIDA
015290*----------------------------------------------------------------
015300 095-ESTADISTICAS SECTION.
015310*    WKS-MASK SE REUTILIZA PARA CADA RENGLON DEL REPORTE (MOVE
015320*    ZEROS ANTES DE CADA MOVE DEL CONTADOR, PARA QUE EL EDITADO
015330*    NO ARRASTRE DIGITOS DEL CONTADOR ANTERIOR).
015340     DISPLAY "***************************************************"
015350     DISPLAY "* SBIY1D01 - ESTADISTICAS DE LA CORRIDA - RUTINA "
015360             WKS-VERSION-RUTINA
015370     MOVE ZEROS TO WKS-MASK
015380     MOVE WKS-CAR-TOTAL TO WKS-MASK
015390     DISPLAY "* SOLICITUDES CHANARQ LEIDAS    : " WKS-MASK
015400     MOVE ZEROS TO WKS-MASK
015410     MOVE WKS-YCM-TOTAL TO WKS-MASK
015420     DISPLAY "* MAPEOS YCMAPEO LEIDOS         : " WKS-MASK
015430     MOVE ZEROS TO WKS-MASK
015440     MOVE WKS-WFS-TOTAL TO WKS-MASK
015450     DISPLAY "* ESTADOS WFESTAD LEIDOS        : " WKS-MASK
015460     MOVE ZEROS TO WKS-MASK
015470     MOVE WKS-MFP-TOTAL TO WKS-MASK
015480     DISPLAY "* CANDIDATOS GENERADOS (UNICOS) : " WKS-MASK
015490     MOVE ZEROS TO WKS-MASK
015500     MOVE WKS-CONTADOR-EMITIDOS TO WKS-MASK
015510     DISPLAY "* ARCHIVOS EMITIDOS AL JSON     : " WKS-MASK        SBIY1D01
015520     MOVE ZEROS TO WKS-MASK
015530     MOVE WKS-TOTAL-FILAS-SORT TO WKS-MASK
015540     DISPLAY "* FILAS ENVIADAS A ORDENAMIENTO : " WKS-MASK
015550     DISPLAY "*************************************************".
015560 095-ESTADISTICAS-E. EXIT.
015570*----------------------------------------------------------------
015580* CIERRE DE ARCHIVOS
015590*----------------------------------------------------------------
015600*    SE LLAMA TANTO AL CIERRE NORMAL (000-MAIN) COMO DESDE
015610*    069-ERROR-SIN-MAPEO, PARA QUE UN ABORTO A MEDIA CORRIDA NO
015620*    DEJE ARCHIVOS ABIERTOS.
015630 099-CERRAR-ARCHIVOS SECTION.
015640     CLOSE CHANARQ
015650     CLOSE YCMAPEO
015660     CLOSE WFESTAD
015670     CLOSE TRABJSN.
015680 099-CERRAR-ARCHIVOS-E. EXIT.
015690
